000010*-----------------------------------------------------------------*
000020* PROGRAM NAME:    CBKENG
000030* ORIGINAL AUTHOR: D QUINTERO
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/18/91  D QUINTERO    CREATED - ENGULFING PATTERN DETECTOR,
000090*                         CALLED BY CBKDRV ONCE PER SYMBOL OVER
000100*                         THE FULL BAR TABLE, REQUEST TRDG-0092
000110* 07/19/94  D QUINTERO    RAISED TABLE CEILING TO MATCH CBKBTT'S
000120*                         2000-BAR CEILING, TRDG-0165
000130* 01/14/99  C OKAFOR      Y2K REVIEW - TABLE DATES NOW 4-DIGIT
000140*                         YEAR, NO COMPARISON LOGIC AFFECTED,
000150*                         TRDG-0241
000160* 08/10/26  M YBARRA      REPLACED BOTH INLINE PERFORM...END-
000170*                         PERFORM LOOPS WITH OUT-OF-LINE PARA-
000180*                         GRAPHS AND PERFORM...THRU, GO TO-TESTED
000190*                         LIKE THE REST OF THE BATCH SUITE,
000200*                         TRDG-0367
000210*-----------------------------------------------------------------*
000220       IDENTIFICATION DIVISION.
000230       PROGRAM-ID.  CBKENG.
000240       AUTHOR. D QUINTERO.
000250       INSTALLATION. COBOL DEVELOPMENT CENTER.
000260       DATE-WRITTEN. 03/18/91.
000270       DATE-COMPILED.
000280       SECURITY. NON-CONFIDENTIAL.
000290*=================================================================*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SOURCE-COMPUTER. IBM-3081.
000330       OBJECT-COMPUTER. IBM-3081.
000340       SPECIAL-NAMES.
000350           C01 IS TOP-OF-FORM.
000360*-----------------------------------------------------------------*
000370       DATA DIVISION.
000380       WORKING-STORAGE SECTION.
000390*-----------------------------------------------------------------*
000400       01  WS-SCAN-COUNTERS.
000410           05  WS-IDX              PIC S9(04) USAGE COMP.
000420           05  WS-PRIOR-IDX        PIC S9(04) USAGE COMP.
000430*
000440       01  WS-PRIOR-CANDLE.
000450           05  WS-PRIOR-OPEN       PIC S9(07)V9999.
000460           05  WS-PRIOR-CLOSE      PIC S9(07)V9999.
000470       01  WS-PRIOR-CANDLE-TBL REDEFINES WS-PRIOR-CANDLE.
000480           05  WS-PRIOR-PRICE-ENTRY PIC S9(07)V9999 OCCURS 2 TIMES.
000490*
000500       01  WS-CURRENT-CANDLE.
000510           05  WS-CURRENT-OPEN     PIC S9(07)V9999.
000520           05  WS-CURRENT-CLOSE    PIC S9(07)V9999.
000530       01  WS-CURRENT-CANDLE-TBL REDEFINES WS-CURRENT-CANDLE.
000540           05  WS-CURRENT-PRICE-ENTRY PIC S9(07)V9999
000550                                       OCCURS 2 TIMES.
000560*
000570       01  WS-DETECTION-COUNTERS.
000580           05  WS-BULLISH-COUNT    PIC S9(04) USAGE COMP VALUE 0.
000590           05  WS-BEARISH-COUNT    PIC S9(04) USAGE COMP VALUE 0.
000600       01  WS-DETECTION-COUNTERS-TBL REDEFINES WS-DETECTION-COUNTERS.
000610           05  WS-DETECTION-COUNT-ENTRY PIC S9(04) USAGE COMP
000620                                       OCCURS 2 TIMES.
000630*-----------------------------------------------------------------*
000640       LINKAGE SECTION.
000650       COPY CBKBTT.
000660*-----------------------------------------------------------------*
000670*=================================================================*
000680       PROCEDURE DIVISION USING CBK-ENGULF-ACTION,
000690           CBK-BAR-TABLE-SIZE, CBK-BAR-SIGNAL-TABLE.
000700*-----------------------------------------------------------------*
000710       0000-MAIN-ROUTINE.
000720*-----------------------------------------------------------------*
000730           PERFORM 1000-INITIALIZATION THRU 1000-INIT-EXIT.
000740           PERFORM 2000-SCAN-BAR-TABLE THRU 2000-SCAN-EXIT.
000750           DISPLAY 'CBKENG - BULLISH: ', WS-BULLISH-COUNT,
000760               '  BEARISH: ', WS-BEARISH-COUNT.
000770           GOBACK.
000780*-----------------------------------------------------------------*
000790* EVERY ENTRY STARTS NO-ENGULF, INCLUDING BAR 1, WHICH HAS NO      *
000800* PRIOR BAR TO COMPARE AGAINST AND SO CAN NEVER BE FLAGGED.        *
000810*-----------------------------------------------------------------*
000820       1000-INITIALIZATION.
000830*-----------------------------------------------------------------*
000840           MOVE 0                     TO WS-BULLISH-COUNT
000850                                         WS-BEARISH-COUNT.
000860           MOVE 1                     TO WS-IDX.
000870           GO TO 1000-INIT-TEST.
000880       1000-INIT-BODY.
000890           MOVE 0                 TO TBS-ENGULF-FLAG (WS-IDX).
000900           ADD 1                      TO WS-IDX.
000910       1000-INIT-TEST.
000920           IF WS-IDX NOT > CBK-BAR-TABLE-SIZE
000930               GO TO 1000-INIT-BODY
000940           END-IF.
000950       1000-INIT-EXIT.
000960           EXIT.
000970*-----------------------------------------------------------------*
000980       2000-SCAN-BAR-TABLE.
000990*-----------------------------------------------------------------*
001000           MOVE 2                      TO WS-IDX.
001010           GO TO 2000-SCAN-TEST.
001020       2000-SCAN-BODY.
001030           SUBTRACT 1 FROM WS-IDX GIVING WS-PRIOR-IDX.
001040           MOVE TBS-OPEN  (WS-PRIOR-IDX) TO WS-PRIOR-OPEN.
001050           MOVE TBS-CLOSE (WS-PRIOR-IDX) TO WS-PRIOR-CLOSE.
001060           MOVE TBS-OPEN  (WS-IDX)       TO WS-CURRENT-OPEN.
001070           MOVE TBS-CLOSE (WS-IDX)       TO WS-CURRENT-CLOSE.
001080           PERFORM 2100-TEST-BULLISH-ENGULF.
001090           IF TBS-NO-ENGULF (WS-IDX)
001100               PERFORM 2200-TEST-BEARISH-ENGULF
001110           END-IF.
001120           ADD 1                        TO WS-IDX.
001130       2000-SCAN-TEST.
001140           IF WS-IDX NOT > CBK-BAR-TABLE-SIZE
001150               GO TO 2000-SCAN-BODY
001160           END-IF.
001170       2000-SCAN-EXIT.
001180           EXIT.
001190*-----------------------------------------------------------------*
001200* BULLISH ENGULFING - PRIOR BAR BEARISH, CURRENT BAR BULLISH, AND  *
001210* THE CURRENT BODY STRICTLY ENCLOSES THE PRIOR BODY.               *
001220*-----------------------------------------------------------------*
001230       2100-TEST-BULLISH-ENGULF.
001240*-----------------------------------------------------------------*
001250           IF WS-PRIOR-CLOSE < WS-PRIOR-OPEN
001260               AND WS-CURRENT-CLOSE > WS-CURRENT-OPEN
001270               AND WS-CURRENT-OPEN < WS-PRIOR-CLOSE
001280               AND WS-CURRENT-CLOSE > WS-PRIOR-OPEN
001290               MOVE +1                TO TBS-ENGULF-FLAG (WS-IDX)
001300               ADD 1                   TO WS-BULLISH-COUNT
001310           END-IF.
001320*-----------------------------------------------------------------*
001330* BEARISH ENGULFING - PRIOR BAR BULLISH, CURRENT BAR BEARISH, AND  *
001340* THE CURRENT BODY STRICTLY ENCLOSES THE PRIOR BODY.               *
001350*-----------------------------------------------------------------*
001360       2200-TEST-BEARISH-ENGULF.
001370*-----------------------------------------------------------------*
001380           IF WS-PRIOR-CLOSE > WS-PRIOR-OPEN
001390               AND WS-CURRENT-CLOSE < WS-CURRENT-OPEN
001400               AND WS-CURRENT-OPEN > WS-PRIOR-CLOSE
001410               AND WS-CURRENT-CLOSE < WS-PRIOR-OPEN
001420               MOVE -1                TO TBS-ENGULF-FLAG (WS-IDX)
001430               ADD 1                   TO WS-BEARISH-COUNT
001440           END-IF.
