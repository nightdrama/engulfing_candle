000010*-----------------------------------------------------------------*
000020* CBKCTL   - SHARED PRINT-CONTROL FIELDS.  COPIED INTO WORKING-    *
000030* STORAGE BY EVERY PROGRAM THAT OWNS A PRINT FILE (CBKDRV, CBKPRF, *
000040* CBKSTA) SO PAGE AND LINE HANDLING STAYS IDENTICAL ACROSS THE     *
000050* WHOLE BACKTEST JOB STREAM.  CARRIED FORWARD FROM THE HOUSE       *
000060* SKELETON'S PRINTER-CONTROL-FIELDS BLOCK.                         *
000070*-----------------------------------------------------------------*
000080* MAINT:                                                          *
000090* 07/19/94 R TILLMAN    ORIGINAL LAYOUT, LIFTED FROM THE SKELETON  *
000100*-----------------------------------------------------------------*
000110 01  CBK-PRINT-CONTROL.
000120     05  LINE-SPACEING           PIC 9(02) VALUE 1.
000130     05  LINE-COUNT              PIC 9(03) VALUE 999.
000140     05  LINES-ON-PAGE           PIC 9(02) VALUE 55.
000150     05  PAGE-COUNT              PIC 9(02) VALUE 1.
000160     05  TOP-OF-PAGE             PIC X(02) VALUE '1'.
000170     05  SINGLE-SPACE            PIC X(01) VALUE ' '.
000180     05  DOUBLE-SPACE            PIC X(01) VALUE '0'.
000190     05  TRIPLE-SPACE            PIC X(01) VALUE '-'.
000200     05  OVERPRINT               PIC X(01) VALUE '+'.
