000010*---------------------------------------------------------------*
000020* PROGRAM NAME:    CBKPOS
000030* ORIGINAL AUTHOR: R TILLMAN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/18/91  R TILLMAN     CREATED - PORTFOLIO/POSITION MANAGER,
000090*                         THREE SERVICES (OPEN/STOP-CHECK/CLOSE)
000100*                         CALLED BY CBKDRV, REQUEST TRDG-0093
000110* 11/02/92  R TILLMAN     HOLD-DAYS NOW COMPUTED FROM AN ABSOLUTE
000120*                         DAY NUMBER INSTEAD OF A TRADING-DAY
000130*                         COUNTER PASSED BY THE CALLER, TRDG-0118
000140* 01/14/99  C OKAFOR      Y2K - ABSOLUTE DAY ROUTINE ALREADY USED
000150*                         A 4-DIGIT YEAR, NO CHANGE REQUIRED,
000160*                         TRDG-0242
000170* 03/05/07  M YBARRA      AN ACTION CODE THAT IS NOT OPEN/STCK/CLOS
000180*                         FELL THROUGH THE EVALUATE SILENTLY AND
000190*                         CAME BACK 'NS' - ADDED THE VALID-ACTION
000200*                         TABLE AND 1050 TO FLAG IT, TRDG-0362
000210*===============================================================*
000220       IDENTIFICATION DIVISION.
000230       PROGRAM-ID.  CBKPOS.
000240       AUTHOR.        R TILLMAN.
000250       INSTALLATION.  COBOL DEVELOPMENT CENTER.
000260       DATE-WRITTEN.  03/18/91.
000270       DATE-COMPILED.
000280       SECURITY.      NON-CONFIDENTIAL.
000290*===============================================================*
000300       ENVIRONMENT DIVISION.
000310*---------------------------------------------------------------*
000320       CONFIGURATION SECTION.
000330*---------------------------------------------------------------*
000340       SOURCE-COMPUTER. IBM-3096.
000350       OBJECT-COMPUTER. IBM-3096.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM.
000380*===============================================================*
000390       DATA DIVISION.
000400*---------------------------------------------------------------*
000410       WORKING-STORAGE SECTION.
000420*---------------------------------------------------------------*
000430       01  WS-SWITCHES-SUBSCRIPTS-MISC.
000440           05  WS-EXIT-REASON-PENDING  PIC X(02).
000450           05  WS-STOP-LOSS-PRICE      PIC S9(07)V9999.
000460           05  WS-STOP-WIN-PRICE       PIC S9(07)V9999.
000470*---------------------------------------------------------------*
000480* THE THREE ACTION CODES CBKDRV IS ALLOWED TO PASS, LOADED BY     *
000490* VALUE CLAUSE AND REDEFINED AS A TABLE SO 1050 CAN SEARCH IT     *
000500* INSTEAD OF CHAINING THREE IF'S.                                 *
000510*---------------------------------------------------------------*
000520       01  WS-VALID-ACTION-LOAD.
000530           05  FILLER                  PIC X(04) VALUE 'OPEN'.
000540           05  FILLER                  PIC X(04) VALUE 'STCK'.
000550           05  FILLER                  PIC X(04) VALUE 'CLOS'.
000560       01  WS-VALID-ACTION-TBL REDEFINES WS-VALID-ACTION-LOAD.
000570           05  WS-VALID-ACTION-ENTRY   PIC X(04) OCCURS 3 TIMES
000580                                       INDEXED BY WS-ACT-IDX.
000590*---------------------------------------------------------------*
000600* ABSOLUTE-DAY WORK AREA FOR HOLD-DAYS.  WS-CUM-DAYS-LOAD IS     *
000610* LOADED BY VALUE CLAUSE AND REDEFINED AS A 12-ENTRY TABLE, THE  *
000620* SAME HABIT THE BENEFITS SUBSYSTEM USES TO LOAD ITS RATE TABLE. *
000630*---------------------------------------------------------------*
000640       01  WS-CALC-DATE                PIC 9(08).
000650       01  WS-CALC-DATE-BRK REDEFINES WS-CALC-DATE.
000660           05  WS-CALC-CCYY            PIC 9(04).
000670           05  WS-CALC-MM              PIC 9(02).
000680           05  WS-CALC-DD              PIC 9(02).
000690       01  WS-LEAP-DAYS                PIC S9(05) USAGE COMP.
000700       01  WS-CALC-ABS-DAYS            PIC S9(07) USAGE COMP.
000710       01  WS-ENTRY-ABS-DAYS           PIC S9(07) USAGE COMP.
000720       01  WS-EXIT-ABS-DAYS            PIC S9(07) USAGE COMP.
000730*
000740       01  WS-CUM-DAYS-LOAD.
000750           05  FILLER                  PIC 9(03) VALUE 000.
000760           05  FILLER                  PIC 9(03) VALUE 031.
000770           05  FILLER                  PIC 9(03) VALUE 059.
000780           05  FILLER                  PIC 9(03) VALUE 090.
000790           05  FILLER                  PIC 9(03) VALUE 120.
000800           05  FILLER                  PIC 9(03) VALUE 151.
000810           05  FILLER                  PIC 9(03) VALUE 181.
000820           05  FILLER                  PIC 9(03) VALUE 212.
000830           05  FILLER                  PIC 9(03) VALUE 243.
000840           05  FILLER                  PIC 9(03) VALUE 273.
000850           05  FILLER                  PIC 9(03) VALUE 304.
000860           05  FILLER                  PIC 9(03) VALUE 334.
000870       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LOAD.
000880           05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
000890*---------------------------------------------------------------*
000900       LINKAGE SECTION.
000910       COPY CBKPOT.
000920*===============================================================*
000930       PROCEDURE DIVISION USING CBK-POSITION-ACTION,
000940           CBK-POSITION-RESULT, CBK-POS-CONFIG,
000950           CBK-OPEN-POSITION-WORK, CBK-TRADE-RESULT.
000960*---------------------------------------------------------------*
000970       0000-MAIN-ROUTINE.
000980*---------------------------------------------------------------*
000990           PERFORM 1000-INITIALIZATION.
001000           EVALUATE TRUE
001010               WHEN CBK-ACTION-OPEN
001020                   PERFORM 2000-OPEN-POSITION
001030               WHEN CBK-ACTION-STOP-CHECK
001040                   PERFORM 2100-TEST-STOP-LOSS
001050                   IF CBK-RESULT-NO-STOP
001060                       PERFORM 2200-TEST-STOP-WIN
001070                   END-IF
001080               WHEN CBK-ACTION-CLOSE
001090                   MOVE 'PE'           TO WS-EXIT-REASON-PENDING
001100                   PERFORM 2300-CLOSE-POSITION
001110           END-EVALUATE.
001120           GOBACK.
001130*---------------------------------------------------------------*
001140       1000-INITIALIZATION.
001150*---------------------------------------------------------------*
001160           MOVE 'NS'                   TO CBK-POSITION-RESULT.
001170           PERFORM 1050-VALIDATE-ACTION-CODE.
001180*---------------------------------------------------------------*
001190* SEARCHES THE VALID-ACTION TABLE FOR THE CODE CBKDRV PASSED IN;  *
001200* AN ACTION OUTSIDE OPEN/STCK/CLOS USED TO FALL THROUGH THE       *
001210* EVALUATE IN 0000 SILENTLY AND COME BACK 'NS' WITH NO TRACE.     *
001220*---------------------------------------------------------------*
001230       1050-VALIDATE-ACTION-CODE.
001240*---------------------------------------------------------------*
001250           SET WS-ACT-IDX TO 1.
001260           SEARCH WS-VALID-ACTION-ENTRY
001270               AT END
001280                   DISPLAY 'CBKPOS - INVALID POSITION ACTION: ',
001290                       CBK-POSITION-ACTION
001300               WHEN WS-VALID-ACTION-ENTRY (WS-ACT-IDX)
001310                       = CBK-POSITION-ACTION
001320                   CONTINUE
001330           END-SEARCH.
001340*---------------------------------------------------------------*
001350* OPEN - SIZE THE POSITION AT A FIXED SLICE OF INITIAL CAPITAL,   *
001360* NEVER OF CURRENT CASH, AND CONVERT TO A SHARE COUNT.            *
001370*---------------------------------------------------------------*
001380       2000-OPEN-POSITION.
001390*---------------------------------------------------------------*
001400           IF POS-ENTRY-PRICE = 0 OR CFG-INITIAL-CAPITAL = 0
001410               MOVE 'RF'               TO CBK-POSITION-RESULT
001420           ELSE
001430               COMPUTE POS-ENTRY-VALUE ROUNDED =
001440                   CFG-INITIAL-CAPITAL * CFG-POSITION-SIZE-PCT
001450               COMPUTE POS-SHARES ROUNDED =
001460                   POS-ENTRY-VALUE / POS-ENTRY-PRICE
001470               MOVE 'OK'               TO CBK-POSITION-RESULT
001480           END-IF.
001490*---------------------------------------------------------------*
001500* STOP-LOSS IS ALWAYS TESTED BEFORE STOP-WIN ON THE SAME DAY,     *
001510* PER TRDG-0358 ON THE DRIVER SIDE.                               *
001520*---------------------------------------------------------------*
001530       2100-TEST-STOP-LOSS.
001540*---------------------------------------------------------------*
001550           MOVE 'NS'                   TO CBK-POSITION-RESULT.
001560           IF POS-IS-LONG
001570               COMPUTE WS-STOP-LOSS-PRICE ROUNDED =
001580                   POS-ENTRY-PRICE * (1 - CFG-STOP-LOSS-PCT)
001590               IF POS-TEST-CLOSE NOT > WS-STOP-LOSS-PRICE
001600                   MOVE 'SL'           TO WS-EXIT-REASON-PENDING
001610                   PERFORM 2300-CLOSE-POSITION
001620               END-IF
001630           ELSE
001640               COMPUTE WS-STOP-LOSS-PRICE ROUNDED =
001650                   POS-ENTRY-PRICE * (1 + CFG-STOP-LOSS-PCT)
001660               IF POS-TEST-CLOSE NOT < WS-STOP-LOSS-PRICE
001670                   MOVE 'SL'           TO WS-EXIT-REASON-PENDING
001680                   PERFORM 2300-CLOSE-POSITION
001690               END-IF
001700           END-IF.
001710*---------------------------------------------------------------*
001720       2200-TEST-STOP-WIN.
001730*---------------------------------------------------------------*
001740           IF POS-IS-LONG
001750               COMPUTE WS-STOP-WIN-PRICE ROUNDED =
001760                   POS-ENTRY-PRICE * (1 + CFG-STOP-WIN-PCT)
001770               IF POS-TEST-CLOSE NOT < WS-STOP-WIN-PRICE
001780                   MOVE 'SW'           TO WS-EXIT-REASON-PENDING
001790                   PERFORM 2300-CLOSE-POSITION
001800               END-IF
001810           ELSE
001820               COMPUTE WS-STOP-WIN-PRICE ROUNDED =
001830                   POS-ENTRY-PRICE * (1 - CFG-STOP-WIN-PCT)
001840               IF POS-TEST-CLOSE NOT > WS-STOP-WIN-PRICE
001850                   MOVE 'SW'           TO WS-EXIT-REASON-PENDING
001860                   PERFORM 2300-CLOSE-POSITION
001870               END-IF
001880           END-IF.
001890*---------------------------------------------------------------*
001900* CLOSE-POSITION IS SHARED BY ALL THREE EXIT ROUTES (STOP-LOSS,   *
001910* STOP-WIN, PATTERN EXIT).  COMMISSION IS CHARGED ON ENTRY VALUE  *
001920* ONLY, ONE TIME, AT CLOSE - NOT RECHARGED ON THE EXIT LEG.       *
001930*---------------------------------------------------------------*
001940       2300-CLOSE-POSITION.
001950*---------------------------------------------------------------*
001960           MOVE POS-SYMBOL             TO TRD-SYMBOL.
001970           MOVE POS-TYPE               TO TRD-POSITION-TYPE.
001980           MOVE POS-ENTRY-DATE         TO TRD-ENTRY-DATE.
001990           MOVE POS-TEST-DATE          TO TRD-EXIT-DATE.
002000           MOVE POS-ENTRY-PRICE        TO TRD-ENTRY-PRICE.
002010           MOVE POS-TEST-CLOSE         TO TRD-EXIT-PRICE.
002020           MOVE POS-SHARES             TO TRD-SHARES.
002030           MOVE POS-ENTRY-VALUE        TO TRD-ENTRY-VALUE.
002040           COMPUTE TRD-EXIT-VALUE ROUNDED =
002050               POS-SHARES * POS-TEST-CLOSE.
002060           COMPUTE TRD-COMMISSION ROUNDED =
002070               POS-ENTRY-VALUE * CFG-COMMISSION-BPS / 10000.
002080           IF POS-IS-LONG
002090               COMPUTE TRD-RETURN-AMT ROUNDED =
002100                   TRD-EXIT-VALUE - POS-ENTRY-VALUE - TRD-COMMISSION
002110           ELSE
002120               COMPUTE TRD-RETURN-AMT ROUNDED =
002130                   POS-ENTRY-VALUE - TRD-EXIT-VALUE - TRD-COMMISSION
002140           END-IF.
002150           COMPUTE TRD-RETURN-PCT ROUNDED =
002160               (TRD-RETURN-AMT / POS-ENTRY-VALUE) * 100.
002170           MOVE WS-EXIT-REASON-PENDING TO TRD-EXIT-REASON.
002180           PERFORM 2900-COMPUTE-HOLD-DAYS.
002190           MOVE 'CL'                   TO CBK-POSITION-RESULT.
002200*---------------------------------------------------------------*
002210       2900-COMPUTE-HOLD-DAYS.
002220*---------------------------------------------------------------*
002230           MOVE POS-ENTRY-DATE         TO WS-CALC-DATE.
002240           PERFORM 2910-COMPUTE-ABS-DAYS.
002250           MOVE WS-CALC-ABS-DAYS       TO WS-ENTRY-ABS-DAYS.
002260           MOVE POS-TEST-DATE          TO WS-CALC-DATE.
002270           PERFORM 2910-COMPUTE-ABS-DAYS.
002280           MOVE WS-CALC-ABS-DAYS       TO WS-EXIT-ABS-DAYS.
002290           SUBTRACT WS-ENTRY-ABS-DAYS FROM WS-EXIT-ABS-DAYS
002300               GIVING TRD-HOLD-DAYS.
002310*---------------------------------------------------------------*
002320* DAYS-SINCE-EPOCH, GOOD ENOUGH FOR A DIFFERENCE OF TWO DATES IN   *
002330* THE SAME OR ADJACENT YEARS; NOT A CALENDAR CONVERSION ROUTINE.   *
002340*---------------------------------------------------------------*
002350       2910-COMPUTE-ABS-DAYS.
002360*---------------------------------------------------------------*
002370           COMPUTE WS-LEAP-DAYS =
002380               (WS-CALC-CCYY / 4) - (WS-CALC-CCYY / 100)
002390                   + (WS-CALC-CCYY / 400).
002400           COMPUTE WS-CALC-ABS-DAYS =
002410               (WS-CALC-CCYY * 365) + WS-LEAP-DAYS
002420                   + WS-CUM-DAYS (WS-CALC-MM) + WS-CALC-DD.
