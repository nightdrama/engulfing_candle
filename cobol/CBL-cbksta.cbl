000010*-----------------------------------------------------------------*
000020* PROGRAM NAME:    CBKSTA
000030* ORIGINAL AUTHOR: D QUINTERO
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 08/02/94  D QUINTERO    CREATED - PATTERN STATISTICS, SORTS THE
000090*                         PATTERN-OBSERVATION FILE ON PATTERN NAME
000100*                         AND COMPUTES MEAN/STD/T-STAT/HIT RATE PER
000110*                         FORWARD HORIZON, REQUEST TRDG-0171
000120* 11/09/95  D QUINTERO    ADDED BEST-PATTERN RANKING LINE AND THE
000130*                         POOLED AGGREGATE LINE, TRDG-0181
000140* 01/14/99  C OKAFOR      Y2K REVIEW - NO DATE FIELDS IN THIS
000150*                         PROGRAM, NO CHANGE REQUIRED, TRDG-0245
000160* 06/22/05  M YBARRA      SQUARE ROOT NOW COMPUTED BY 9500'S
000170*                         ITERATIVE APPROXIMATION - THE COMPILER
000180*                         UPGRADE PROJECT FLAGGED THE OLD LIBRARY
000190*                         SQRT CALL AS UNSUPPORTED ON THE NEW
000200*                         RELEASE, TRDG-0347
000210* 08/10/26  M YBARRA      REPLACED ALL SEVEN INLINE PERFORM/END-
000220*                         PERFORM LOOPS (ACCUM RESET, FORWARD-
000230*                         HORIZON COPY, PATTERN ACCUM, SUMMARY
000240*                         WRITE, BEST-PATTERN RANK, SQRT ITERATE)
000250*                         WITH OUT-OF-LINE PERFORM...THRU/GO TO
000260*                         LOOPS TO MATCH SHOP STANDARD, TRDG-0368
000270*-----------------------------------------------------------------*
000280       IDENTIFICATION DIVISION.
000290       PROGRAM-ID.    CBKSTA.
000300       AUTHOR.        D QUINTERO.
000310       INSTALLATION.  COBOL DEVELOPMENT CENTER.
000320       DATE-WRITTEN.  08/02/94.
000330       DATE-COMPILED.
000340       SECURITY.      NON-CONFIDENTIAL.
000350*=================================================================*
000360       ENVIRONMENT DIVISION.
000370*-----------------------------------------------------------------*
000380       CONFIGURATION SECTION.
000390*-----------------------------------------------------------------*
000400       SOURCE-COMPUTER. IBM-3081.
000410       OBJECT-COMPUTER. IBM-3081.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440*-----------------------------------------------------------------*
000450       INPUT-OUTPUT SECTION.
000460*-----------------------------------------------------------------*
000470       FILE-CONTROL.
000480           SELECT CBK-PATTERN-FILE ASSIGN TO PATTFILE
000490               ORGANIZATION IS LINE SEQUENTIAL
000500               FILE STATUS IS CBK-PATTERN-FILE-STATUS.
000510           SELECT CBK-PRINT-FILE   ASSIGN TO PRTLINE
000520               ORGANIZATION IS LINE SEQUENTIAL.
000530           SELECT SORT-FILE        ASSIGN TO SORTWK.
000540*=================================================================*
000550       DATA DIVISION.
000560*-----------------------------------------------------------------*
000570       FILE SECTION.
000580*-----------------------------------------------------------------*
000590       FD  CBK-PATTERN-FILE
000600               RECORDING MODE IS F.
000610       01  CBK-PATTERN-FILE-LINE      PIC X(80).
000620*-----------------------------------------------------------------*
000630       FD  CBK-PRINT-FILE
000640               RECORDING MODE IS F.
000650       01  CBK-PRINT-RECORD.
000660*          05  CC                     PIC X(01).
000670           05  PRINT-LINE              PIC X(132).
000680*-----------------------------------------------------------------*
000690       SD  SORT-FILE.
000700       01  SORT-RECORD.
000710           05  SR-PATTERN-NAME         PIC X(16).
000720           05  SR-HORIZON-GROUP OCCURS 3 TIMES
000730                             INDEXED BY SR-HZN-IDX.
000740               10  SR-FWD-EXIST            PIC X(01).
000750               10  SR-FWD-RETURN           PIC S9(02)V9(06).
000760*=================================================================*
000770       WORKING-STORAGE SECTION.
000780*-----------------------------------------------------------------*
000790       COPY CBKCTL.
000800       COPY CBKPST.
000810*-----------------------------------------------------------------*
000820* THE SAME PATTERN-OBSERVATION STORAGE, VIEWED AS A THREE-ENTRY     *
000830* TABLE OF HORIZON GROUPS SO 2100-RELEASE-ONE-RECORD CAN COPY ALL   *
000840* THREE FORWARD-RETURN GROUPS ACROSS TO THE SORT RECORD WITH ONE    *
000850* PERFORM VARYING INSTEAD OF THREE SEPARATE MOVE PAIRS.             *
000860*-----------------------------------------------------------------*
000870       01  CBK-PATTERN-OBS-TBL REDEFINES CBK-PATTERN-OBS.
000880           05  FILLER                  PIC X(16).
000890           05  CPO-HORIZON-ENTRY OCCURS 3 TIMES.
000900               10  CPO-HZN-EXIST        PIC X(01).
000910               10  CPO-HZN-RETURN       PIC S9(02)V9(06).
000920           05  FILLER                  PIC X(10).
000930*-----------------------------------------------------------------*
000940       01  WS-FILE-STATUS-FIELDS.
000950           05  CBK-PATTERN-FILE-STATUS PIC X(02).
000960               88  CBK-PATTERN-OK          VALUE '00'.
000970               88  CBK-PATTERN-EOF         VALUE '10'.
000980*-----------------------------------------------------------------*
000990       01  WS-SWITCHES-SUBSCRIPTS-MISC.
001000           05  SORT-EOF-SW             PIC X(01) VALUE 'N'.
001010               88  SORT-END-OF-FILE        VALUE 'Y'.
001020           05  HZN-IDX                 PIC S9(04) USAGE COMP.
001030           05  WS-RESULT-COUNT         PIC S9(04) USAGE COMP
001040                                           VALUE 0.
001050           05  WS-SQRT-ITER            PIC S9(04) USAGE COMP.
001060*-----------------------------------------------------------------*
001070       01  WS-PREV-PATTERN-NAME        PIC X(16) VALUE SPACE.
001080*-----------------------------------------------------------------*
001090* RUNNING SUMS FOR THE PATTERN CURRENTLY BEING SUMMARIZED, AND THE  *
001100* POOLED TOTALS ACROSS EVERY PATTERN, BOTH KEPT AS A THREE-ENTRY    *
001110* TABLE (ONE SLOT PER FORWARD HORIZON).                             *
001120*-----------------------------------------------------------------*
001130       01  WS-PATTERN-ACCUM.
001140           05  HZN-ACCUM OCCURS 3 TIMES.
001150               10  HZN-N               PIC 9(07) USAGE COMP.
001160               10  HZN-HITS            PIC 9(07) USAGE COMP.
001170               10  HZN-SUM             PIC S9(07)V9(06).
001180               10  HZN-SUMSQ           PIC S9(07)V9(06).
001190       01  WS-AGGREGATE-ACCUM.
001200           05  AGG-ACCUM OCCURS 3 TIMES.
001210               10  AGG-N               PIC 9(07) USAGE COMP.
001220               10  AGG-HITS            PIC 9(07) USAGE COMP.
001230               10  AGG-SUM             PIC S9(07)V9(06).
001240               10  AGG-SUMSQ           PIC S9(07)V9(06).
001250*-----------------------------------------------------------------*
001260* SCRATCH AREA FED INTO 3210-COMPUTE-HORIZON-STATS - WHICHEVER      *
001270* ACCUMULATOR SLOT IS BEING SUMMARIZED IS COPIED IN HERE FIRST.     *
001280*-----------------------------------------------------------------*
001290       01  WS-CALC-ACCUM.
001300           05  CALC-N                  PIC 9(07) USAGE COMP.
001310           05  CALC-HITS               PIC 9(07) USAGE COMP.
001320           05  CALC-SUM                PIC S9(07)V9(06).
001330           05  CALC-SUMSQ              PIC S9(07)V9(06).
001340       01  WS-SQ-TEMP                  PIC S9(07)V9(06).
001350*-----------------------------------------------------------------*
001360* RESULT OF THE MOST RECENT CALL TO 3210-COMPUTE-HORIZON-STATS.     *
001370*-----------------------------------------------------------------*
001380       01  WS-STAT-RESULT.
001390           05  WS-MEAN                 PIC S9(03)V9(06).
001400           05  WS-VARIANCE             PIC S9(03)V9(06).
001410           05  WS-STD                  PIC S9(03)V9(06).
001420           05  WS-TSTAT                PIC S9(03)V999.
001430           05  WS-HITRATE              PIC S9(01)V999.
001440           05  WS-NOBS-WORK            PIC 9(07).
001450*-----------------------------------------------------------------*
001460       01  WS-SQRT-INPUT               PIC S9(07)V9(06).
001470       01  WS-SQRT-GUESS               PIC S9(07)V9(06).
001480*-----------------------------------------------------------------*
001490* HORIZON LABELS, TABLE-DRIVEN THE SAME WAY THE RATE-BREAKOUT       *
001500* LABELS ARE LOADED ON THE BENEFITS SUBSYSTEM.                      *
001510*-----------------------------------------------------------------*
001520       01  WS-HORIZON-LABEL-LOAD.
001530           05  FILLER PIC X(08) VALUE '1 DAY   '.
001540           05  FILLER PIC X(08) VALUE '5 DAY   '.
001550           05  FILLER PIC X(08) VALUE '10 DAY  '.
001560       01  WS-HORIZON-LABEL-TBL REDEFINES WS-HORIZON-LABEL-LOAD.
001570           05  WS-HORIZON-LABEL        PIC X(08) OCCURS 3 TIMES.
001580*-----------------------------------------------------------------*
001590* SEED PAIR FOR THE BEST-PATTERN SCAN - ENTRY 1 IS UNUSED, ENTRY 2  *
001600* IS THE "NO CANDIDATE YET" FLOOR (BELOW ANY REAL ABSOLUTE T-STAT). *
001610*-----------------------------------------------------------------*
001620       01  WS-RANK-SEED-LOAD.
001630           05  FILLER PIC S9(03)V999 VALUE 0.
001640           05  FILLER PIC S9(03)V999 VALUE -1.
001650       01  WS-RANK-SEED-TBL REDEFINES WS-RANK-SEED-LOAD.
001660           05  WS-RANK-SEED-ENTRY      PIC S9(03)V999
001670                                           OCCURS 2 TIMES.
001680*-----------------------------------------------------------------*
001690* ONE ROW PER PATTERN ENCOUNTERED, CARRYING JUST WHAT THE RANKING   *
001700* LINE PRINTS - UP TO FIVE PATTERN NAMES ARE DEFINED BY THE         *
001710* REVERSAL DETECTOR SO FIVE SLOTS IS ENOUGH.                        *
001720*-----------------------------------------------------------------*
001730       01  WS-PATTERN-RESULTS.
001740           05  PRT-ENTRY OCCURS 5 TIMES INDEXED BY PRT-IDX.
001750               10  PRT-PATTERN-NAME    PIC X(16).
001760               10  PRT-MEAN-1D         PIC S9(03)V9(06).
001770               10  PRT-TSTAT-1D        PIC S9(03)V999.
001780               10  PRT-NOBS-1D         PIC 9(07).
001790       01  WS-BEST-ABS-TSTAT           PIC S9(03)V999.
001800       01  WS-BEST-PATTERN-IDX         PIC S9(04) USAGE COMP.
001810       01  WS-CANDIDATE-ABS-TSTAT      PIC S9(03)V999.
001820*-----------------------------------------------------------------*
001830       01  WS-RESULT-LINE.
001840           05  RL-PATTERN              PIC X(16).
001850           05  FILLER                  PIC X(02) VALUE SPACE.
001860           05  RL-HORIZON              PIC X(08).
001870           05  FILLER                  PIC X(02) VALUE SPACE.
001880           05  RL-MEAN                 PIC -9.9999.
001890           05  FILLER                  PIC X(02) VALUE SPACE.
001900           05  RL-HITRATE              PIC 9.999.
001910           05  FILLER                  PIC X(02) VALUE SPACE.
001920           05  RL-TSTAT                PIC -99.999.
001930           05  FILLER                  PIC X(02) VALUE SPACE.
001940           05  RL-NOBS                 PIC ZZZZZZ9.
001950*-----------------------------------------------------------------*
001960       01  WS-RANK-LINE.
001970           05  FILLER                  PIC X(24) VALUE
001980               'BEST PATTERN (1-DAY):  '.
001990           05  RNK-PATTERN             PIC X(16).
002000           05  FILLER                  PIC X(02) VALUE SPACE.
002010           05  RNK-TSTAT               PIC -99.999.
002020*-----------------------------------------------------------------*
002030       01  WS-AGG-LINE.
002040           05  FILLER                  PIC X(24) VALUE
002050               'AGGREGATE 1-DAY MEAN:  '.
002060           05  AGG-LINE-MEAN            PIC -9.9999.
002070*=================================================================*
002080       PROCEDURE DIVISION.
002090*-----------------------------------------------------------------*
002100       0000-MAIN-PROCESSING.
002110*-----------------------------------------------------------------*
002120           PERFORM 1000-OPEN-FILES-INITIALIZE.
002130           SORT SORT-FILE
002140                ON ASCENDING KEY SR-PATTERN-NAME
002150                INPUT PROCEDURE IS 2000-PROCESS-PATTERN-FILE
002160                OUTPUT PROCEDURE IS 3000-SUMMARIZE-SORTED-PATTERNS.
002170           PERFORM 3900-PRINT-AGGREGATE-AND-RANKING.
002180           PERFORM 4000-CLOSE-FILES.
002190           GOBACK.
002200*-----------------------------------------------------------------*
002210       1000-OPEN-FILES-INITIALIZE.
002220*-----------------------------------------------------------------*
002230           OPEN INPUT  CBK-PATTERN-FILE.
002240           OPEN OUTPUT CBK-PRINT-FILE.
002250           MOVE SPACE              TO WS-PREV-PATTERN-NAME.
002260           MOVE WS-RANK-SEED-ENTRY (2) TO WS-BEST-ABS-TSTAT.
002270           MOVE 0                  TO WS-BEST-PATTERN-IDX.
002280           PERFORM 1010-RESET-AGG-ACCUM THRU 1010-RESET-AGG-EXIT.
002290*-----------------------------------------------------------------*
002300       1010-RESET-AGG-ACCUM.
002310*-----------------------------------------------------------------*
002320           MOVE 1                  TO HZN-IDX.
002330           GO TO 1010-RESET-AGG-TEST.
002340       1010-RESET-AGG-BODY.
002350           MOVE 0              TO AGG-N (HZN-IDX)
002360                                  AGG-HITS (HZN-IDX)
002370                                  AGG-SUM (HZN-IDX)
002380                                  AGG-SUMSQ (HZN-IDX).
002390           ADD 1                   TO HZN-IDX.
002400       1010-RESET-AGG-TEST.
002410           IF HZN-IDX NOT > 3
002420               GO TO 1010-RESET-AGG-BODY
002430           END-IF.
002440       1010-RESET-AGG-EXIT.
002450           EXIT.
002460*-----------------------------------------------------------------*
002470       2000-PROCESS-PATTERN-FILE SECTION.
002480*-----------------------------------------------------------------*
002490           PERFORM 8000-READ-PATTERN-RECORD.
002500           PERFORM 2100-RELEASE-ONE-RECORD
002510               UNTIL CBK-PATTERN-EOF.
002520       2000-DUMMY SECTION.
002530*-----------------------------------------------------------------*
002540       2100-RELEASE-ONE-RECORD.
002550*-----------------------------------------------------------------*
002560           MOVE CPO-PATTERN-NAME      TO SR-PATTERN-NAME.
002570           PERFORM 2110-COPY-FWD-HORIZONS THRU 2110-COPY-FWD-EXIT.
002580           RELEASE SORT-RECORD.
002590           PERFORM 8000-READ-PATTERN-RECORD.
002600*-----------------------------------------------------------------*
002610       2110-COPY-FWD-HORIZONS.
002620*-----------------------------------------------------------------*
002630           MOVE 1                  TO HZN-IDX.
002640           GO TO 2110-COPY-FWD-TEST.
002650       2110-COPY-FWD-BODY.
002660           MOVE CPO-HZN-EXIST (HZN-IDX)
002670                               TO SR-FWD-EXIST (HZN-IDX).
002680           MOVE CPO-HZN-RETURN (HZN-IDX)
002690                               TO SR-FWD-RETURN (HZN-IDX).
002700           ADD 1                   TO HZN-IDX.
002710       2110-COPY-FWD-TEST.
002720           IF HZN-IDX NOT > 3
002730               GO TO 2110-COPY-FWD-BODY
002740           END-IF.
002750       2110-COPY-FWD-EXIT.
002760           EXIT.
002770*-----------------------------------------------------------------*
002780       3000-SUMMARIZE-SORTED-PATTERNS SECTION.
002790*-----------------------------------------------------------------*
002800           PERFORM 8200-RETURN-SORT-RECORD.
002810           PERFORM 3100-ACCUMULATE-SORTED-RECORD
002820               UNTIL SORT-END-OF-FILE.
002830           IF WS-PREV-PATTERN-NAME NOT = SPACE
002840               PERFORM 3200-WRITE-PATTERN-SUMMARY THRU 3200-SUMMARY-EXIT
002850           END-IF.
002860       3000-DUMMY SECTION.
002870*-----------------------------------------------------------------*
002880       3100-ACCUMULATE-SORTED-RECORD.
002890*-----------------------------------------------------------------*
002900           IF SR-PATTERN-NAME NOT = WS-PREV-PATTERN-NAME
002910               IF WS-PREV-PATTERN-NAME NOT = SPACE
002920                   PERFORM 3200-WRITE-PATTERN-SUMMARY
002930                       THRU 3200-SUMMARY-EXIT
002940               END-IF
002950               PERFORM 3110-RESET-PATTERN-ACCUM THRU 3110-RESET-ACCUM-EXIT
002960               MOVE SR-PATTERN-NAME   TO WS-PREV-PATTERN-NAME
002970           END-IF.
002980           PERFORM 3120-ACCUMULATE-ONE-RECORD THRU 3120-ACCUM-EXIT.
002990           PERFORM 8200-RETURN-SORT-RECORD.
003000*-----------------------------------------------------------------*
003010       3110-RESET-PATTERN-ACCUM.
003020*-----------------------------------------------------------------*
003030           MOVE 1                  TO HZN-IDX.
003040           GO TO 3110-RESET-ACCUM-TEST.
003050       3110-RESET-ACCUM-BODY.
003060           MOVE 0              TO HZN-N (HZN-IDX)
003070                                  HZN-HITS (HZN-IDX)
003080                                  HZN-SUM (HZN-IDX)
003090                                  HZN-SUMSQ (HZN-IDX).
003100           ADD 1                   TO HZN-IDX.
003110       3110-RESET-ACCUM-TEST.
003120           IF HZN-IDX NOT > 3
003130               GO TO 3110-RESET-ACCUM-BODY
003140           END-IF.
003150       3110-RESET-ACCUM-EXIT.
003160           EXIT.
003170*-----------------------------------------------------------------*
003180       3120-ACCUMULATE-ONE-RECORD.
003190*-----------------------------------------------------------------*
003200           MOVE 1                  TO HZN-IDX.
003210           GO TO 3120-ACCUM-TEST.
003220       3120-ACCUM-BODY.
003230           IF SR-FWD-EXIST (HZN-IDX) = 'Y'
003240               ADD 1 TO HZN-N (HZN-IDX)
003250               ADD 1 TO AGG-N (HZN-IDX)
003260               ADD SR-FWD-RETURN (HZN-IDX) TO HZN-SUM (HZN-IDX)
003270               ADD SR-FWD-RETURN (HZN-IDX) TO AGG-SUM (HZN-IDX)
003280               COMPUTE WS-SQ-TEMP =
003290                   SR-FWD-RETURN (HZN-IDX)
003300                       * SR-FWD-RETURN (HZN-IDX)
003310               ADD WS-SQ-TEMP TO HZN-SUMSQ (HZN-IDX)
003320               ADD WS-SQ-TEMP TO AGG-SUMSQ (HZN-IDX)
003330               IF SR-FWD-RETURN (HZN-IDX) > 0
003340                   ADD 1 TO HZN-HITS (HZN-IDX)
003350                   ADD 1 TO AGG-HITS (HZN-IDX)
003360               END-IF
003370           END-IF.
003380           ADD 1                   TO HZN-IDX.
003390       3120-ACCUM-TEST.
003400           IF HZN-IDX NOT > 3
003410               GO TO 3120-ACCUM-BODY
003420           END-IF.
003430       3120-ACCUM-EXIT.
003440           EXIT.
003450*-----------------------------------------------------------------*
003460       3200-WRITE-PATTERN-SUMMARY.
003470*-----------------------------------------------------------------*
003480           MOVE 1                  TO HZN-IDX.
003490           GO TO 3200-SUMMARY-TEST.
003500       3200-SUMMARY-BODY.
003510           MOVE HZN-N (HZN-IDX)     TO CALC-N.
003520           MOVE HZN-HITS (HZN-IDX)  TO CALC-HITS.
003530           MOVE HZN-SUM (HZN-IDX)   TO CALC-SUM.
003540           MOVE HZN-SUMSQ (HZN-IDX) TO CALC-SUMSQ.
003550           PERFORM 3210-COMPUTE-HORIZON-STATS.
003560           PERFORM 3220-PRINT-HORIZON-LINE.
003570           IF HZN-IDX = 1
003580               PERFORM 3230-SAVE-RANKING-ENTRY
003590           END-IF.
003600           ADD 1                   TO HZN-IDX.
003610       3200-SUMMARY-TEST.
003620           IF HZN-IDX NOT > 3
003630               GO TO 3200-SUMMARY-BODY
003640           END-IF.
003650       3200-SUMMARY-EXIT.
003660           EXIT.
003670*-----------------------------------------------------------------*
003680* MEAN, SAMPLE STANDARD DEVIATION (DIVISOR N-1), ONE-SAMPLE T-STAT  *
003690* AGAINST ZERO, AND HIT RATE FOR WHICHEVER ACCUMULATOR WAS COPIED   *
003700* INTO WS-CALC-ACCUM BY THE CALLER.                                 *
003710*-----------------------------------------------------------------*
003720       3210-COMPUTE-HORIZON-STATS.
003730*-----------------------------------------------------------------*
003740           IF CALC-N = 0
003750               MOVE 0              TO WS-MEAN WS-STD WS-TSTAT
003760                                      WS-HITRATE WS-NOBS-WORK
003770           ELSE
003780               MOVE CALC-N         TO WS-NOBS-WORK
003790               COMPUTE WS-MEAN ROUNDED = CALC-SUM / CALC-N
003800               COMPUTE WS-HITRATE ROUNDED = CALC-HITS / CALC-N
003810               IF CALC-N < 2
003820                   MOVE 0          TO WS-STD WS-TSTAT
003830               ELSE
003840                   COMPUTE WS-VARIANCE ROUNDED =
003850                       (CALC-SUMSQ -
003860                           ((CALC-SUM * CALC-SUM) / CALC-N))
003870                               / (CALC-N - 1)
003880                   IF WS-VARIANCE < 0
003890                       MOVE 0      TO WS-VARIANCE
003900                   END-IF
003910                   MOVE WS-VARIANCE TO WS-SQRT-INPUT
003920                   PERFORM 9500-COMPUTE-SQUARE-ROOT
003930                   MOVE WS-SQRT-GUESS TO WS-STD
003940                   IF WS-STD = 0
003950                       MOVE 0      TO WS-TSTAT
003960                   ELSE
003970                       MOVE CALC-N TO WS-SQRT-INPUT
003980                       PERFORM 9500-COMPUTE-SQUARE-ROOT
003990                       COMPUTE WS-TSTAT ROUNDED =
004000                           WS-MEAN / (WS-STD / WS-SQRT-GUESS)
004010                   END-IF
004020               END-IF
004030           END-IF.
004040*-----------------------------------------------------------------*
004050       3220-PRINT-HORIZON-LINE.
004060*-----------------------------------------------------------------*
004070           MOVE WS-PREV-PATTERN-NAME   TO RL-PATTERN.
004080           MOVE WS-HORIZON-LABEL (HZN-IDX) TO RL-HORIZON.
004090           MOVE WS-MEAN                TO RL-MEAN.
004100           MOVE WS-HITRATE             TO RL-HITRATE.
004110           MOVE WS-TSTAT               TO RL-TSTAT.
004120           MOVE WS-NOBS-WORK           TO RL-NOBS.
004130           MOVE WS-RESULT-LINE         TO PRINT-LINE.
004140           WRITE CBK-PRINT-RECORD.
004150*-----------------------------------------------------------------*
004160       3230-SAVE-RANKING-ENTRY.
004170*-----------------------------------------------------------------*
004180           IF WS-RESULT-COUNT < 5
004190               ADD 1 TO WS-RESULT-COUNT
004200               SET PRT-IDX             TO WS-RESULT-COUNT
004210               MOVE WS-PREV-PATTERN-NAME TO PRT-PATTERN-NAME (PRT-IDX)
004220               MOVE WS-MEAN            TO PRT-MEAN-1D (PRT-IDX)
004230               MOVE WS-TSTAT           TO PRT-TSTAT-1D (PRT-IDX)
004240               MOVE WS-NOBS-WORK       TO PRT-NOBS-1D (PRT-IDX)
004250           END-IF.
004260*-----------------------------------------------------------------*
004270       3900-PRINT-AGGREGATE-AND-RANKING.
004280*-----------------------------------------------------------------*
004290           MOVE AGG-N (1)              TO CALC-N.
004300           MOVE AGG-HITS (1)           TO CALC-HITS.
004310           MOVE AGG-SUM (1)            TO CALC-SUM.
004320           MOVE AGG-SUMSQ (1)          TO CALC-SUMSQ.
004330           PERFORM 3210-COMPUTE-HORIZON-STATS.
004340           MOVE WS-MEAN                TO AGG-LINE-MEAN.
004350           MOVE WS-AGG-LINE            TO PRINT-LINE.
004360           WRITE CBK-PRINT-RECORD.
004370           PERFORM 3910-RANK-BEST-PATTERN THRU 3910-RANK-EXIT.
004380           PERFORM 3920-WRITE-BEST-PATTERN-LINE.
004390*-----------------------------------------------------------------*
004400       3910-RANK-BEST-PATTERN.
004410*-----------------------------------------------------------------*
004420           MOVE 1                  TO PRT-IDX.
004430           GO TO 3910-RANK-TEST.
004440       3910-RANK-BODY.
004450           IF PRT-TSTAT-1D (PRT-IDX) NOT < 0
004460               MOVE PRT-TSTAT-1D (PRT-IDX)
004470                                   TO WS-CANDIDATE-ABS-TSTAT
004480           ELSE
004490               COMPUTE WS-CANDIDATE-ABS-TSTAT =
004500                   0 - PRT-TSTAT-1D (PRT-IDX)
004510           END-IF.
004520           IF WS-CANDIDATE-ABS-TSTAT > WS-BEST-ABS-TSTAT
004530               MOVE WS-CANDIDATE-ABS-TSTAT TO WS-BEST-ABS-TSTAT
004540               SET WS-BEST-PATTERN-IDX     TO PRT-IDX
004550           END-IF.
004560           ADD 1                   TO PRT-IDX.
004570       3910-RANK-TEST.
004580           IF PRT-IDX NOT > WS-RESULT-COUNT
004590               GO TO 3910-RANK-BODY
004600           END-IF.
004610       3910-RANK-EXIT.
004620           EXIT.
004630*-----------------------------------------------------------------*
004640       3920-WRITE-BEST-PATTERN-LINE.
004650*-----------------------------------------------------------------*
004660           IF WS-BEST-PATTERN-IDX > 0
004670               SET PRT-IDX             TO WS-BEST-PATTERN-IDX
004680               MOVE PRT-PATTERN-NAME (PRT-IDX) TO RNK-PATTERN
004690               MOVE PRT-TSTAT-1D (PRT-IDX)      TO RNK-TSTAT
004700               MOVE WS-RANK-LINE       TO PRINT-LINE
004710               WRITE CBK-PRINT-RECORD
004720           END-IF.
004730*-----------------------------------------------------------------*
004740       4000-CLOSE-FILES.
004750*-----------------------------------------------------------------*
004760           CLOSE CBK-PATTERN-FILE
004770                 CBK-PRINT-FILE.
004780*-----------------------------------------------------------------*
004790       8000-READ-PATTERN-RECORD.
004800*-----------------------------------------------------------------*
004810           READ CBK-PATTERN-FILE
004820               AT END
004830                   CONTINUE
004840               NOT AT END
004850                   MOVE CBK-PATTERN-FILE-LINE TO CBK-PATTERN-RAW-LINE
004860                   MOVE CBK-PATTERN-RAW-LINE  TO CBK-PATTERN-OBS
004870           END-READ.
004880*-----------------------------------------------------------------*
004890       8200-RETURN-SORT-RECORD.
004900*-----------------------------------------------------------------*
004910           RETURN SORT-FILE
004920               AT END MOVE 'Y' TO SORT-EOF-SW.
004930*-----------------------------------------------------------------*
004940* NEWTON'S-METHOD SQUARE ROOT - NO LIBRARY SQRT FUNCTION IS USED.   *
004950* FIFTEEN ITERATIONS IS AMPLE FOR THE PRECISION THESE STATISTICS    *
004960* CARRY.  WS-SQRT-INPUT MUST BE NON-NEGATIVE ON ENTRY; THE ROOT IS  *
004970* RETURNED IN WS-SQRT-GUESS.                                        *
004980*-----------------------------------------------------------------*
004990       9500-COMPUTE-SQUARE-ROOT.
005000*-----------------------------------------------------------------*
005010           IF WS-SQRT-INPUT NOT > 0
005020               MOVE 0                  TO WS-SQRT-GUESS
005030           ELSE
005040               MOVE WS-SQRT-INPUT      TO WS-SQRT-GUESS
005050               PERFORM 9510-SQRT-ITERATE THRU 9510-SQRT-ITERATE-EXIT
005060           END-IF.
005070*-----------------------------------------------------------------*
005080       9510-SQRT-ITERATE.
005090*-----------------------------------------------------------------*
005100           MOVE 1                  TO WS-SQRT-ITER.
005110           GO TO 9510-SQRT-ITERATE-TEST.
005120       9510-SQRT-ITERATE-BODY.
005130           COMPUTE WS-SQRT-GUESS ROUNDED =
005140               (WS-SQRT-GUESS +
005150                   (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
005160           ADD 1                   TO WS-SQRT-ITER.
005170       9510-SQRT-ITERATE-TEST.
005180           IF WS-SQRT-ITER NOT > 15
005190               GO TO 9510-SQRT-ITERATE-BODY
005200           END-IF.
005210       9510-SQRT-ITERATE-EXIT.
005220           EXIT.
