000010*-----------------------------------------------------------------*
000020* PROGRAM NAME:    CBKPRF
000030* ORIGINAL AUTHOR: D QUINTERO
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 07/19/94  D QUINTERO    CREATED - PERFORMANCE CALCULATOR, SPLITS
000090*                         CLOSED TRADES LONG/SHORT, COMPUTES HIT
000100*                         RATE AND RETURN METRICS, REQUEST
000110*                         TRDG-0167
000120* 11/02/95  D QUINTERO    ADDED PER-SYMBOL BREAKOUT TABLE, TRDG-0180
000130* 01/14/99  C OKAFOR      Y2K REVIEW - NO DATE ARITHMETIC IN THIS
000140*                         PROGRAM, NO CHANGE REQUIRED, TRDG-0244
000150* 03/14/07  M YBARRA      NOW READS THE CARRY FILE FOR FINAL CASH
000160*                         AND OPEN-POSITION COUNT INSTEAD OF
000170*                         ASSUMING ALL POSITIONS CLOSED, TRDG-0359
000180* 06/18/07  M YBARRA      HEADING/SIDE LABELS WERE NEVER WRITTEN -
000190*                         RPL-HEADING AND RPL-SIDE-HEADING SAT
000200*                         UNUSED SINCE TRDG-0167; 9000/9100/9200/
000210*                         9300 NOW WRITE THEM, TRDG-0363
000220* 08/10/26  M YBARRA      REPLACED ALL THREE INLINE PERFORM...END-
000230*                         PERFORM LOOPS (COMBINED-SIDE SUMMING,
000240*                         SYMBOL CONTROL BREAK, SIDE-BLOCK LABEL
000250*                         PRINT) WITH OUT-OF-LINE PARAGRAPHS AND
000260*                         PERFORM...THRU, GO TO-TESTED, TRDG-0367
000270*-----------------------------------------------------------------*
000280       IDENTIFICATION DIVISION.
000290       PROGRAM-ID.    CBKPRF.
000300       AUTHOR.        D QUINTERO.
000310       INSTALLATION.  COBOL DEVELOPMENT CENTER.
000320       DATE-WRITTEN.  07/19/94.
000330       DATE-COMPILED.
000340       SECURITY.      NON-CONFIDENTIAL.
000350*=================================================================*
000360       ENVIRONMENT DIVISION.
000370*-----------------------------------------------------------------*
000380       CONFIGURATION SECTION.
000390*-----------------------------------------------------------------*
000400       SOURCE-COMPUTER. IBM-3081.
000410       OBJECT-COMPUTER. IBM-3081.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440*-----------------------------------------------------------------*
000450       INPUT-OUTPUT SECTION.
000460*-----------------------------------------------------------------*
000470       FILE-CONTROL.
000480           SELECT CBK-ALL-TRADES-FILE ASSIGN TO ALLTRDS
000490               ORGANIZATION IS LINE SEQUENTIAL
000500               FILE STATUS IS CBK-ALL-TRADES-STATUS.
000510           SELECT CBK-CARRY-FILE      ASSIGN TO CARRYDD
000520               ORGANIZATION IS LINE SEQUENTIAL
000530               FILE STATUS IS CBK-CARRY-FILE-STATUS.
000540           SELECT CBK-METRIC-FILE     ASSIGN TO METRCDD
000550               ORGANIZATION IS LINE SEQUENTIAL.
000560           SELECT CBK-SYMBOL-FILE     ASSIGN TO SYMBDD
000570               ORGANIZATION IS LINE SEQUENTIAL.
000580           SELECT CBK-PRINT-FILE      ASSIGN TO PRTLINE
000590               ORGANIZATION IS LINE SEQUENTIAL.
000600*=================================================================*
000610       DATA DIVISION.
000620*-----------------------------------------------------------------*
000630       FILE SECTION.
000640*-----------------------------------------------------------------*
000650       FD  CBK-ALL-TRADES-FILE
000660               RECORDING MODE IS F.
000670       01  CBK-ALL-TRADES-LINE        PIC X(132).
000680*-----------------------------------------------------------------*
000690       FD  CBK-CARRY-FILE
000700               RECORDING MODE IS F.
000710       01  CBK-CARRY-LINE             PIC X(60).
000720*-----------------------------------------------------------------*
000730       FD  CBK-METRIC-FILE
000740               RECORDING MODE IS F.
000750       01  CBK-METRIC-FILE-LINE       PIC X(60).
000760*-----------------------------------------------------------------*
000770       FD  CBK-SYMBOL-FILE
000780               RECORDING MODE IS F.
000790       01  CBK-SYMBOL-FILE-LINE       PIC X(70).
000800*-----------------------------------------------------------------*
000810       FD  CBK-PRINT-FILE
000820               RECORDING MODE IS F.
000830       01  CBK-PRINT-RECORD.
000840*          05  CC                     PIC X(01).
000850           05  PRINT-LINE              PIC X(132).
000860*=================================================================*
000870       WORKING-STORAGE SECTION.
000880*-----------------------------------------------------------------*
000890       COPY CBKCTL.
000900       COPY CBKTRD.
000910       COPY CBKMET.
000920       COPY CBKSYM.
000930*-----------------------------------------------------------------*
000940       01  WS-FILE-STATUS-FIELDS.
000950           05  CBK-ALL-TRADES-STATUS   PIC X(02).
000960               88  CBK-ALL-TRADES-OK       VALUE '00'.
000970               88  CBK-ALL-TRADES-EOF      VALUE '10'.
000980           05  CBK-CARRY-FILE-STATUS   PIC X(02).
000990               88  CBK-CARRY-OK            VALUE '00'.
001000*-----------------------------------------------------------------*
001010       01  WS-SWITCHES-SUBSCRIPTS-MISC.
001020           05  WS-TRADE-EOF-SW         PIC X(01) VALUE 'N'.
001030               88  WS-TRADE-EOF             VALUE 'Y'.
001040           05  WS-SYM-IDX              PIC S9(04) USAGE COMP.
001050           05  WS-LBL-IDX              PIC S9(04) USAGE COMP.
001060           05  WS-SYMBOL-COUNT         PIC S9(04) USAGE COMP
001070                                           VALUE 0.
001080*-----------------------------------------------------------------*
001090* RUNNING TOTALS, ONE GROUP PER SIDE, CARRIED ACROSS THE WHOLE     *
001100* READ LOOP IN 2000-SPLIT-LONG-SHORT.                              *
001110*-----------------------------------------------------------------*
001120       01  WS-ACCUM-LONG.
001130           05  ACL-TOTAL-TRADES        PIC 9(05) USAGE COMP.
001140           05  ACL-PROFITABLE          PIC 9(05) USAGE COMP.
001150           05  ACL-SUM-RETURN-PCT      PIC S9(09)V9999.
001160           05  ACL-BEST-TRADE          PIC S9(05)V9999.
001170           05  ACL-WORST-TRADE         PIC S9(05)V9999.
001180       01  WS-ACCUM-SHORT.
001190           05  ACS-TOTAL-TRADES        PIC 9(05) USAGE COMP.
001200           05  ACS-PROFITABLE          PIC 9(05) USAGE COMP.
001210           05  ACS-SUM-RETURN-PCT      PIC S9(09)V9999.
001220           05  ACS-BEST-TRADE          PIC S9(05)V9999.
001230           05  ACS-WORST-TRADE         PIC S9(05)V9999.
001240*-----------------------------------------------------------------*
001250* SEED VALUES FOR THE RUNNING BEST/WORST COMPARISONS.  LOADED BY   *
001260* VALUE CLAUSE AND REDEFINED AS A TWO-ENTRY TABLE THE SAME WAY THE *
001270* BENEFITS SUBSYSTEM LOADS ITS RATE TABLE - ENTRY 1 IS THE "NO     *
001280* TRADE HAS BEATEN THIS YET" FLOOR, ENTRY 2 IS THE CEILING.        *
001290*-----------------------------------------------------------------*
001300       01  WS-SEED-LOAD.
001310           05  FILLER                  PIC S9(05)V9999
001320                                           VALUE -99999.9999.
001330           05  FILLER                  PIC S9(05)V9999
001340                                           VALUE  99999.9999.
001350       01  WS-SEED-TBL REDEFINES WS-SEED-LOAD.
001360           05  WS-SEED-ENTRY           PIC S9(05)V9999
001370                                           OCCURS 2 TIMES.
001380*-----------------------------------------------------------------*
001390* THE FIVE RESULT-BLOCK LABELS, TABLE-DRIVEN SO 9100-PRINT-SIDE-   *
001400* BLOCK CAN WALK THEM BY SUBSCRIPT INSTEAD OF FIVE SEPARATE MOVES. *
001410*-----------------------------------------------------------------*
001420       01  WS-METRIC-LABEL-LOAD.
001430           05  FILLER PIC X(20) VALUE 'HIT RATE PCT'.
001440           05  FILLER PIC X(20) VALUE 'AVERAGE RETURN PCT'.
001450           05  FILLER PIC X(20) VALUE 'TOTAL RETURN PCT'.
001460           05  FILLER PIC X(20) VALUE 'BEST TRADE PCT'.
001470           05  FILLER PIC X(20) VALUE 'WORST TRADE PCT'.
001480       01  WS-METRIC-LABEL-TBL REDEFINES WS-METRIC-LABEL-LOAD.
001490           05  WS-METRIC-LABEL         PIC X(20) OCCURS 5 TIMES.
001500*-----------------------------------------------------------------*
001510* WORK AREA USED BOTH TO FEED 2100-COMPUTE-SIDE-METRICS (ACCUMU-   *
001520* LATORS MOVED IN) AND TO CARRY ITS RESULT BACK OUT, AND TO DRIVE  *
001530* THE FIVE-LINE RESULT BLOCK VIA THE LABEL TABLE ABOVE.            *
001540*-----------------------------------------------------------------*
001550       01  WS-METRIC-WORK.
001560           05  MW-TOTAL-TRADES         PIC 9(05) USAGE COMP.
001570           05  MW-PROFITABLE           PIC 9(05) USAGE COMP.
001580           05  MW-SUM-RETURN-PCT       PIC S9(09)V9999.
001590           05  MW-HIT-RATE             PIC S9(03)V99.
001600           05  MW-AVG-RETURN           PIC S9(05)V9999.
001610           05  MW-TOTAL-RETURN         PIC S9(07)V9999.
001620           05  MW-BEST-TRADE           PIC S9(05)V9999.
001630           05  MW-WORST-TRADE          PIC S9(05)V9999.
001640*-----------------------------------------------------------------*
001650* COMBINED-SIDE PAIR, LOADED FROM THE LONG/SHORT ACCUMULATORS AND  *
001660* REDEFINED AS A TWO-ENTRY TABLE SO 2200-COMPUTE-COMBINED-METRICS  *
001670* CAN SUM ACROSS BOTH SIDES WITH ONE PERFORM VARYING INSTEAD OF    *
001680* TWO SEPARATE ADD STATEMENTS.                                     *
001690*-----------------------------------------------------------------*
001700       01  WS-COMBINED-COUNT-PAIR.
001710           05  WS-COMBINED-TOTAL-L     PIC 9(05) USAGE COMP.
001720           05  WS-COMBINED-TOTAL-S     PIC 9(05) USAGE COMP.
001730       01  WS-COMBINED-COUNT-TBL REDEFINES WS-COMBINED-COUNT-PAIR.
001740           05  WS-COMBINED-COUNT-ENTRY PIC 9(05) USAGE COMP
001750                                           OCCURS 2 TIMES.
001760       01  WS-COMBINED-PROFIT-PAIR.
001770           05  WS-COMBINED-PROFIT-L    PIC 9(05) USAGE COMP.
001780           05  WS-COMBINED-PROFIT-S    PIC 9(05) USAGE COMP.
001790       01  WS-COMBINED-PROFIT-TBL REDEFINES WS-COMBINED-PROFIT-PAIR.
001800           05  WS-COMBINED-PROFIT-ENTRY PIC 9(05) USAGE COMP
001810                                           OCCURS 2 TIMES.
001820       01  WS-COMBINED-RESULTS.
001830           05  WS-COMBINED-TOTAL-TRADES PIC 9(05) USAGE COMP.
001840           05  WS-COMBINED-PROFITABLE   PIC 9(05) USAGE COMP.
001850           05  WS-COMBINED-SUM-RETURN   PIC S9(09)V9999.
001860           05  WS-COMBINED-HIT-RATE     PIC S9(03)V99.
001870           05  WS-COMBINED-AVG-RETURN   PIC S9(05)V9999.
001880*-----------------------------------------------------------------*
001890* PER-SYMBOL BREAKOUT TABLE, ONE SLOT PER DISTINCT SYMBOL SEEN ON  *
001900* THE ALL-TRADES FILE.  AN EMPTY SYT-SYMBOL MARKS A FREE SLOT, THE *
001910* SAME TEST THE STATE BREAKDOWN TABLE USES.                        *
001920*-----------------------------------------------------------------*
001930       01  WS-SYMBOL-TABLE.
001940           05  TBL-SYMBOL OCCURS 500 TIMES
001950                             INDEXED BY SYM-TABLE-IDX.
001960               10  SYT-SYMBOL           PIC X(08).
001970               10  SYT-TOTAL-TRADES     PIC 9(05) USAGE COMP.
001980               10  SYT-PROFITABLE       PIC 9(05) USAGE COMP.
001990               10  SYT-SUM-RETURN-PCT   PIC S9(09)V9999.
002000               10  SYT-BEST-TRADE       PIC S9(05)V9999.
002010               10  SYT-WORST-TRADE      PIC S9(05)V9999.
002020*-----------------------------------------------------------------*
002030       01  WS-CARRY-FIELDS.
002040           05  WS-CLOSED-COUNT          PIC 9(07).
002050           05  WS-FINAL-CASH            PIC S9(11)V99.
002060           05  WS-OPEN-ENTRY-VAL-TOTAL  PIC S9(11)V99.
002070           05  WS-OPEN-POSITION-COUNT   PIC 9(07).
002080*-----------------------------------------------------------------*
002090       01  WS-RESULTS-PRINT-LINES.
002100           05  RPL-HEADING             PIC X(132) VALUE
002110               'ENGULFING PATTERN BACKTEST RESULTS'.
002120           05  RPL-SIDE-HEADING        PIC X(30).
002130           05  RPL-DETAIL-LINE.
002140               10  RPL-LABEL            PIC X(20).
002150               10  FILLER               PIC X(02) VALUE SPACE.
002160               10  RPL-VALUE            PIC ---,---,--9.9999.
002170           05  RPL-PORTFOLIO-LINE.
002180               10  RPL-P-LABEL          PIC X(20).
002190               10  FILLER               PIC X(02) VALUE SPACE.
002200               10  RPL-P-VALUE          PIC ---,---,---,--9.99.
002210*-----------------------------------------------------------------*
002220       PROCEDURE DIVISION.
002230*-----------------------------------------------------------------*
002240       0000-MAIN-PROCESSING.
002250*-----------------------------------------------------------------*
002260           PERFORM 1000-OPEN-FILES.
002270           PERFORM 1100-INITIALIZE-ACCUMULATORS.
002280           PERFORM 1200-READ-CARRY-FILE.
002290           PERFORM 8000-READ-TRADE-RECORD.
002300           PERFORM 2000-SPLIT-LONG-SHORT
002310               UNTIL WS-TRADE-EOF.
002320           PERFORM 9000-PRINT-REPORT-HEADING.
002330           PERFORM 2100-COMPUTE-SIDE-METRICS-LONG.
002340           PERFORM 2150-COMPUTE-SIDE-METRICS-SHORT.
002350           PERFORM 2200-COMPUTE-COMBINED-METRICS.
002360           PERFORM 2300-SYMBOL-CONTROL-BREAK THRU 2300-BREAK-EXIT.
002370           PERFORM 3000-WRITE-OUTPUT-FILES.
002380           PERFORM 3000-CLOSE-FILES.
002390           GOBACK.
002400*-----------------------------------------------------------------*
002410       1000-OPEN-FILES.
002420*-----------------------------------------------------------------*
002430           OPEN INPUT  CBK-ALL-TRADES-FILE
002440                       CBK-CARRY-FILE.
002450           OPEN OUTPUT CBK-METRIC-FILE
002460                       CBK-SYMBOL-FILE
002470                       CBK-PRINT-FILE.
002480*-----------------------------------------------------------------*
002490       1100-INITIALIZE-ACCUMULATORS.
002500*-----------------------------------------------------------------*
002510           INITIALIZE WS-SYMBOL-TABLE.
002520           MOVE 0                     TO ACL-TOTAL-TRADES
002530                                         ACL-PROFITABLE
002540                                         ACL-SUM-RETURN-PCT
002550                                         ACS-TOTAL-TRADES
002560                                         ACS-PROFITABLE
002570                                         ACS-SUM-RETURN-PCT.
002580           MOVE WS-SEED-ENTRY (1)     TO ACL-BEST-TRADE
002590                                         ACS-BEST-TRADE.
002600           MOVE WS-SEED-ENTRY (2)     TO ACL-WORST-TRADE
002610                                         ACS-WORST-TRADE.
002620*-----------------------------------------------------------------*
002630       1200-READ-CARRY-FILE.
002640*-----------------------------------------------------------------*
002650           READ CBK-CARRY-FILE
002660               AT END
002670                   MOVE 0              TO WS-CLOSED-COUNT
002680                                          WS-FINAL-CASH
002690                                          WS-OPEN-ENTRY-VAL-TOTAL
002700                                          WS-OPEN-POSITION-COUNT
002710           END-READ.
002720           IF CBK-CARRY-OK
002730               UNSTRING CBK-CARRY-LINE DELIMITED BY ','
002740                   INTO WS-CLOSED-COUNT, WS-FINAL-CASH,
002750                        WS-OPEN-ENTRY-VAL-TOTAL,
002760                        WS-OPEN-POSITION-COUNT
002770           END-IF.
002780*-----------------------------------------------------------------*
002790* ONE RECORD AT A TIME: UPDATE THE SYMBOL TABLE, THEN ROUTE THE    *
002800* TRADE TO THE LONG OR SHORT ACCUMULATOR BASED ON POSITION TYPE.   *
002810*-----------------------------------------------------------------*
002820       2000-SPLIT-LONG-SHORT.
002830*-----------------------------------------------------------------*
002840           PERFORM 2050-ACCUMULATE-SYMBOL.
002850           IF CTR-IS-LONG
002860               ADD 1                   TO ACL-TOTAL-TRADES
002870               ADD CTR-RETURN-PCT      TO ACL-SUM-RETURN-PCT
002880               IF CTR-RETURN-PCT > 0
002890                   ADD 1               TO ACL-PROFITABLE
002900               END-IF
002910               IF CTR-RETURN-PCT > ACL-BEST-TRADE
002920                   MOVE CTR-RETURN-PCT TO ACL-BEST-TRADE
002930               END-IF
002940               IF CTR-RETURN-PCT < ACL-WORST-TRADE
002950                   MOVE CTR-RETURN-PCT TO ACL-WORST-TRADE
002960               END-IF
002970           ELSE
002980               ADD 1                   TO ACS-TOTAL-TRADES
002990               ADD CTR-RETURN-PCT      TO ACS-SUM-RETURN-PCT
003000               IF CTR-RETURN-PCT > 0
003010                   ADD 1               TO ACS-PROFITABLE
003020               END-IF
003030               IF CTR-RETURN-PCT > ACS-BEST-TRADE
003040                   MOVE CTR-RETURN-PCT TO ACS-BEST-TRADE
003050               END-IF
003060               IF CTR-RETURN-PCT < ACS-WORST-TRADE
003070                   MOVE CTR-RETURN-PCT TO ACS-WORST-TRADE
003080               END-IF
003090           END-IF.
003100           PERFORM 8000-READ-TRADE-RECORD.
003110*-----------------------------------------------------------------*
003120       2050-ACCUMULATE-SYMBOL.
003130*-----------------------------------------------------------------*
003140           SET SYM-TABLE-IDX TO 1.
003150           SEARCH TBL-SYMBOL
003160               AT END
003170                   PERFORM 2060-ADD-SYMBOL-SLOT
003180               WHEN SYT-SYMBOL (SYM-TABLE-IDX) = CTR-SYMBOL
003190                   CONTINUE
003200           END-SEARCH.
003210           ADD 1                       TO SYT-TOTAL-TRADES
003220                                              (SYM-TABLE-IDX).
003230           ADD CTR-RETURN-PCT          TO SYT-SUM-RETURN-PCT
003240                                              (SYM-TABLE-IDX).
003250           IF CTR-RETURN-PCT > 0
003260               ADD 1                   TO SYT-PROFITABLE
003270                                              (SYM-TABLE-IDX)
003280           END-IF.
003290           IF CTR-RETURN-PCT > SYT-BEST-TRADE (SYM-TABLE-IDX)
003300               MOVE CTR-RETURN-PCT     TO SYT-BEST-TRADE
003310                                              (SYM-TABLE-IDX)
003320           END-IF.
003330           IF CTR-RETURN-PCT < SYT-WORST-TRADE (SYM-TABLE-IDX)
003340               MOVE CTR-RETURN-PCT     TO SYT-WORST-TRADE
003350                                              (SYM-TABLE-IDX)
003360           END-IF.
003370*-----------------------------------------------------------------*
003380       2060-ADD-SYMBOL-SLOT.
003390*-----------------------------------------------------------------*
003400           ADD 1                       TO WS-SYMBOL-COUNT.
003410           SET SYM-TABLE-IDX           TO WS-SYMBOL-COUNT.
003420           MOVE CTR-SYMBOL             TO SYT-SYMBOL
003430                                              (SYM-TABLE-IDX).
003440           MOVE 0                      TO SYT-TOTAL-TRADES
003450                                              (SYM-TABLE-IDX)
003460                                          SYT-PROFITABLE
003470                                              (SYM-TABLE-IDX)
003480                                          SYT-SUM-RETURN-PCT
003490                                              (SYM-TABLE-IDX).
003500           MOVE WS-SEED-ENTRY (1)      TO SYT-BEST-TRADE
003510                                              (SYM-TABLE-IDX).
003520           MOVE WS-SEED-ENTRY (2)      TO SYT-WORST-TRADE
003530                                              (SYM-TABLE-IDX).
003540*-----------------------------------------------------------------*
003550       2100-COMPUTE-SIDE-METRICS-LONG.
003560*-----------------------------------------------------------------*
003570           MOVE ACL-TOTAL-TRADES       TO MW-TOTAL-TRADES.
003580           MOVE ACL-PROFITABLE         TO MW-PROFITABLE.
003590           MOVE ACL-SUM-RETURN-PCT     TO MW-SUM-RETURN-PCT.
003600           MOVE ACL-BEST-TRADE         TO MW-BEST-TRADE.
003610           MOVE ACL-WORST-TRADE        TO MW-WORST-TRADE.
003620           MOVE 'LONG POSITIONS:'       TO RPL-SIDE-HEADING.
003630           PERFORM 2120-COMPUTE-METRIC-WORK.
003640           PERFORM 9100-PRINT-SIDE-BLOCK THRU 9100-SIDE-EXIT.
003650*-----------------------------------------------------------------*
003660       2150-COMPUTE-SIDE-METRICS-SHORT.
003670*-----------------------------------------------------------------*
003680           MOVE ACS-TOTAL-TRADES       TO MW-TOTAL-TRADES.
003690           MOVE ACS-PROFITABLE         TO MW-PROFITABLE.
003700           MOVE ACS-SUM-RETURN-PCT     TO MW-SUM-RETURN-PCT.
003710           MOVE ACS-BEST-TRADE         TO MW-BEST-TRADE.
003720           MOVE ACS-WORST-TRADE        TO MW-WORST-TRADE.
003730           MOVE 'SHORT POSITIONS:'      TO RPL-SIDE-HEADING.
003740           PERFORM 2120-COMPUTE-METRIC-WORK.
003750           PERFORM 9100-PRINT-SIDE-BLOCK THRU 9100-SIDE-EXIT.
003760*-----------------------------------------------------------------*
003770       2120-COMPUTE-METRIC-WORK.
003780*-----------------------------------------------------------------*
003790           IF MW-TOTAL-TRADES = 0
003800               MOVE 0                  TO MW-HIT-RATE
003810                                          MW-AVG-RETURN
003820                                          MW-TOTAL-RETURN
003830                                          MW-BEST-TRADE
003840                                          MW-WORST-TRADE
003850           ELSE
003860               COMPUTE MW-HIT-RATE ROUNDED =
003870                   (MW-PROFITABLE / MW-TOTAL-TRADES) * 100
003880               COMPUTE MW-AVG-RETURN ROUNDED =
003890                   MW-SUM-RETURN-PCT / MW-TOTAL-TRADES
003900               MOVE MW-SUM-RETURN-PCT  TO MW-TOTAL-RETURN
003910           END-IF.
003920*-----------------------------------------------------------------*
003930       2200-COMPUTE-COMBINED-METRICS.
003940*-----------------------------------------------------------------*
003950           MOVE ACL-TOTAL-TRADES       TO WS-COMBINED-TOTAL-L.
003960           MOVE ACS-TOTAL-TRADES       TO WS-COMBINED-TOTAL-S.
003970           MOVE ACL-PROFITABLE         TO WS-COMBINED-PROFIT-L.
003980           MOVE ACS-PROFITABLE         TO WS-COMBINED-PROFIT-S.
003990           MOVE 0                      TO WS-COMBINED-TOTAL-TRADES
004000                                          WS-COMBINED-PROFITABLE.
004010           PERFORM 2210-SUM-COMBINED-SIDES THRU 2210-SUM-EXIT.
004020           ADD ACL-SUM-RETURN-PCT TO ACS-SUM-RETURN-PCT
004030               GIVING WS-COMBINED-SUM-RETURN.
004040           IF WS-COMBINED-TOTAL-TRADES = 0
004050               MOVE 0                  TO WS-COMBINED-HIT-RATE
004060                                          WS-COMBINED-AVG-RETURN
004070           ELSE
004080               COMPUTE WS-COMBINED-HIT-RATE ROUNDED =
004090                   (WS-COMBINED-PROFITABLE / WS-COMBINED-TOTAL-TRADES)
004100                       * 100
004110               COMPUTE WS-COMBINED-AVG-RETURN ROUNDED =
004120                   WS-COMBINED-SUM-RETURN / WS-COMBINED-TOTAL-TRADES
004130           END-IF.
004140           PERFORM 9200-PRINT-COMBINED-BLOCK.
004150           PERFORM 9300-PRINT-PORTFOLIO-BLOCK.
004160*-----------------------------------------------------------------*
004170       2210-SUM-COMBINED-SIDES.
004180*-----------------------------------------------------------------*
004190           MOVE 1                  TO WS-LBL-IDX.
004200           GO TO 2210-SUM-TEST.
004210       2210-SUM-BODY.
004220           ADD WS-COMBINED-COUNT-ENTRY (WS-LBL-IDX)
004230               TO WS-COMBINED-TOTAL-TRADES.
004240           ADD WS-COMBINED-PROFIT-ENTRY (WS-LBL-IDX)
004250               TO WS-COMBINED-PROFITABLE.
004260           ADD 1                   TO WS-LBL-IDX.
004270       2210-SUM-TEST.
004280           IF WS-LBL-IDX NOT > 2
004290               GO TO 2210-SUM-BODY
004300           END-IF.
004310       2210-SUM-EXIT.
004320           EXIT.
004330*-----------------------------------------------------------------*
004340* ONE PASS OVER THE SYMBOL TABLE, COMPUTING EACH SLOT'S METRICS    *
004350* AND WRITING ITS OUTPUT RECORD - THE GRAND-TOTAL-STYLE BREAKOUT   *
004360* THE WORLD-CASE-TOTALS PARAGRAPH USES, APPLIED PER SYMBOL.        *
004370*-----------------------------------------------------------------*
004380       2300-SYMBOL-CONTROL-BREAK.
004390*-----------------------------------------------------------------*
004400           MOVE 1                  TO WS-SYM-IDX.
004410           GO TO 2300-BREAK-TEST.
004420       2300-BREAK-BODY.
004430           SET SYM-TABLE-IDX       TO WS-SYM-IDX.
004440           MOVE SYT-SYMBOL (SYM-TABLE-IDX)    TO CSS-SYMBOL.
004450           MOVE SYT-TOTAL-TRADES (SYM-TABLE-IDX)
004460                                   TO CSS-TOTAL-TRADES.
004470           MOVE SYT-PROFITABLE (SYM-TABLE-IDX)
004480                                   TO CSS-PROFITABLE-TRADES.
004490           MOVE SYT-BEST-TRADE (SYM-TABLE-IDX) TO CSS-BEST-TRADE.
004500           MOVE SYT-WORST-TRADE (SYM-TABLE-IDX)
004510                                   TO CSS-WORST-TRADE.
004520           IF SYT-TOTAL-TRADES (SYM-TABLE-IDX) = 0
004530               MOVE 0              TO CSS-HIT-RATE
004540                                      CSS-AVG-RETURN
004550                                      CSS-TOTAL-RETURN
004560           ELSE
004570               COMPUTE CSS-HIT-RATE ROUNDED =
004580                   (SYT-PROFITABLE (SYM-TABLE-IDX) /
004590                    SYT-TOTAL-TRADES (SYM-TABLE-IDX)) * 100
004600               COMPUTE CSS-AVG-RETURN ROUNDED =
004610                   SYT-SUM-RETURN-PCT (SYM-TABLE-IDX) /
004620                   SYT-TOTAL-TRADES (SYM-TABLE-IDX)
004630               MOVE SYT-SUM-RETURN-PCT (SYM-TABLE-IDX)
004640                                   TO CSS-TOTAL-RETURN
004650           END-IF.
004660           MOVE CBK-SYMBOL-STATS TO CBK-SYMBOL-RAW-LINE.
004670           MOVE CBK-SYMBOL-RAW-LINE TO CBK-SYMBOL-FILE-LINE.
004680           WRITE CBK-SYMBOL-FILE-LINE.
004690           ADD 1                   TO WS-SYM-IDX.
004700       2300-BREAK-TEST.
004710           IF WS-SYM-IDX NOT > WS-SYMBOL-COUNT
004720               GO TO 2300-BREAK-BODY
004730           END-IF.
004740       2300-BREAK-EXIT.
004750           EXIT.
004760*-----------------------------------------------------------------*
004770       3000-WRITE-OUTPUT-FILES.
004780*-----------------------------------------------------------------*
004790           MOVE 'FINAL CASH'           TO CSM-METRIC-NAME.
004800           MOVE WS-FINAL-CASH          TO CSM-METRIC-VALUE.
004810           PERFORM 3100-WRITE-METRIC-RECORD.
004820           MOVE 'OPEN POSITION COUNT'  TO CSM-METRIC-NAME.
004830           MOVE WS-OPEN-POSITION-COUNT TO CSM-METRIC-VALUE.
004840           PERFORM 3100-WRITE-METRIC-RECORD.
004850           MOVE 'CLOSED POSITION COUNT' TO CSM-METRIC-NAME.
004860           MOVE WS-CLOSED-COUNT        TO CSM-METRIC-VALUE.
004870           PERFORM 3100-WRITE-METRIC-RECORD.
004880           MOVE 'COMBINED HIT RATE PCT' TO CSM-METRIC-NAME.
004890           MOVE WS-COMBINED-HIT-RATE   TO CSM-METRIC-VALUE.
004900           PERFORM 3100-WRITE-METRIC-RECORD.
004910           MOVE 'COMBINED AVG RETURN PCT' TO CSM-METRIC-NAME.
004920           MOVE WS-COMBINED-AVG-RETURN TO CSM-METRIC-VALUE.
004930           PERFORM 3100-WRITE-METRIC-RECORD.
004940*-----------------------------------------------------------------*
004950       3100-WRITE-METRIC-RECORD.
004960*-----------------------------------------------------------------*
004970           MOVE CBK-SUMMARY-METRIC TO CBK-METRIC-RAW-LINE.
004980           MOVE CBK-METRIC-RAW-LINE TO CBK-METRIC-FILE-LINE.
004990           WRITE CBK-METRIC-FILE-LINE.
005000*-----------------------------------------------------------------*
005010       3000-CLOSE-FILES.
005020*-----------------------------------------------------------------*
005030           CLOSE CBK-ALL-TRADES-FILE
005040                 CBK-CARRY-FILE
005050                 CBK-METRIC-FILE
005060                 CBK-SYMBOL-FILE
005070                 CBK-PRINT-FILE.
005080*-----------------------------------------------------------------*
005090       8000-READ-TRADE-RECORD.
005100*-----------------------------------------------------------------*
005110           READ CBK-ALL-TRADES-FILE
005120               AT END
005130                   MOVE 'Y'            TO WS-TRADE-EOF-SW
005140               NOT AT END
005150                   PERFORM 8100-PARSE-TRADE-LINE
005160           END-READ.
005170*-----------------------------------------------------------------*
005180       8100-PARSE-TRADE-LINE.
005190*-----------------------------------------------------------------*
005200           UNSTRING CBK-ALL-TRADES-LINE DELIMITED BY ','
005210               INTO CTR-SYMBOL, CTR-POSITION-TYPE,
005220                    CTR-ENTRY-DATE, CTR-EXIT-DATE,
005230                    CTR-ENTRY-PRICE, CTR-EXIT-PRICE,
005240                    CTR-SHARES, CTR-ENTRY-VALUE, CTR-EXIT-VALUE,
005250                    CTR-RETURN-PCT, CTR-RETURN-AMT,
005260                    CTR-HOLD-DAYS, CTR-EXIT-REASON, CTR-COMMISSION.
005270*-----------------------------------------------------------------*
005280* BANNER FOR THE PRINTED RESULTS - WRITTEN ONCE, AHEAD OF THE FIRST *
005290* LONG/SHORT BLOCK, TRDG-0363.                                      *
005300*-----------------------------------------------------------------*
005310       9000-PRINT-REPORT-HEADING.
005320*-----------------------------------------------------------------*
005330           MOVE RPL-HEADING            TO PRINT-LINE.
005340           WRITE CBK-PRINT-RECORD.
005350*-----------------------------------------------------------------*
005360       9100-PRINT-SIDE-BLOCK.
005370*-----------------------------------------------------------------*
005380           MOVE RPL-SIDE-HEADING       TO PRINT-LINE.
005390           WRITE CBK-PRINT-RECORD.
005400           MOVE 1                  TO WS-LBL-IDX.
005410           GO TO 9100-SIDE-TEST.
005420       9100-SIDE-BODY.
005430           MOVE WS-METRIC-LABEL (WS-LBL-IDX) TO RPL-LABEL.
005440           EVALUATE WS-LBL-IDX
005450               WHEN 1 MOVE MW-HIT-RATE     TO RPL-VALUE
005460               WHEN 2 MOVE MW-AVG-RETURN   TO RPL-VALUE
005470               WHEN 3 MOVE MW-TOTAL-RETURN TO RPL-VALUE
005480               WHEN 4 MOVE MW-BEST-TRADE   TO RPL-VALUE
005490               WHEN 5 MOVE MW-WORST-TRADE  TO RPL-VALUE
005500           END-EVALUATE.
005510           MOVE RPL-DETAIL-LINE    TO PRINT-LINE.
005520           WRITE CBK-PRINT-RECORD.
005530           ADD 1                   TO WS-LBL-IDX.
005540       9100-SIDE-TEST.
005550           IF WS-LBL-IDX NOT > 5
005560               GO TO 9100-SIDE-BODY
005570           END-IF.
005580       9100-SIDE-EXIT.
005590           EXIT.
005600*-----------------------------------------------------------------*
005610       9200-PRINT-COMBINED-BLOCK.
005620*-----------------------------------------------------------------*
005630           MOVE 'COMBINED METRICS:'    TO RPL-SIDE-HEADING.
005640           MOVE RPL-SIDE-HEADING       TO PRINT-LINE.
005650           WRITE CBK-PRINT-RECORD.
005660           MOVE 'COMBINED HIT RATE'    TO RPL-LABEL.
005670           MOVE WS-COMBINED-HIT-RATE   TO RPL-VALUE.
005680           MOVE RPL-DETAIL-LINE        TO PRINT-LINE.
005690           WRITE CBK-PRINT-RECORD.
005700           MOVE 'COMBINED AVG RETURN'  TO RPL-LABEL.
005710           MOVE WS-COMBINED-AVG-RETURN TO RPL-VALUE.
005720           MOVE RPL-DETAIL-LINE        TO PRINT-LINE.
005730           WRITE CBK-PRINT-RECORD.
005740*-----------------------------------------------------------------*
005750       9300-PRINT-PORTFOLIO-BLOCK.
005760*-----------------------------------------------------------------*
005770           MOVE 'PORTFOLIO SUMMARY:'   TO RPL-SIDE-HEADING.
005780           MOVE RPL-SIDE-HEADING       TO PRINT-LINE.
005790           WRITE CBK-PRINT-RECORD.
005800           MOVE 'FINAL CASH'           TO RPL-P-LABEL.
005810           MOVE WS-FINAL-CASH          TO RPL-P-VALUE.
005820           MOVE RPL-PORTFOLIO-LINE     TO PRINT-LINE.
005830           WRITE CBK-PRINT-RECORD.
005840           MOVE 'OPEN POSITIONS'       TO RPL-P-LABEL.
005850           MOVE WS-OPEN-POSITION-COUNT TO RPL-P-VALUE.
005860           MOVE RPL-PORTFOLIO-LINE     TO PRINT-LINE.
005870           WRITE CBK-PRINT-RECORD.
005880           MOVE 'CLOSED POSITIONS'     TO RPL-P-LABEL.
005890           MOVE WS-CLOSED-COUNT        TO RPL-P-VALUE.
005900           MOVE RPL-PORTFOLIO-LINE     TO PRINT-LINE.
005910           WRITE CBK-PRINT-RECORD.
