000010*-----------------------------------------------------------------*
000020* CBKSYM   - SYMBOL-STATISTICS RECORD.  ONE PER SYMBOL, WRITTEN BY *
000030* CBKPRF'S CONTROL BREAK ON SYMBOL OVER THE ALL-TRADES FILE AT     *
000040* 2300-SYMBOL-CONTROL-BREAK.                                       *
000050*-----------------------------------------------------------------*
000060* MAINT:                                                          *
000070* 07/19/94 R TILLMAN    ORIGINAL LAYOUT                            *
000080* 01/14/99 C OKAFOR     Y2K REVIEW - NO DATE FIELDS, NO CHANGE     *
000090*-----------------------------------------------------------------*
000100 01  CBK-SYMBOL-STATS.
000110     05  CSS-SYMBOL              PIC X(08).
000120     05  CSS-TOTAL-TRADES        PIC 9(05).
000130     05  CSS-PROFITABLE-TRADES   PIC 9(05).
000140     05  CSS-HIT-RATE            PIC 9(03)V99.
000150     05  CSS-AVG-RETURN          PIC S9(05)V9999.
000160     05  CSS-TOTAL-RETURN        PIC S9(07)V9999.
000170     05  CSS-BEST-TRADE          PIC S9(05)V9999.
000180     05  CSS-WORST-TRADE         PIC S9(05)V9999.
000190     05  FILLER                  PIC X(08).
000200*-----------------------------------------------------------------*
000210 01  CBK-SYMBOL-RAW-LINE         PIC X(70).
