000010*-----------------------------------------------------------------*
000020* CBKMET   - SUMMARY METRIC RECORD.  ONE NAME/VALUE PAIR PER       *
000030* METRIC (HIT RATES, AVERAGE AND TOTAL RETURN, BEST AND WORST      *
000040* TRADE, FINAL CASH, AND THE OPEN/CLOSED POSITION COUNTS).         *
000050* WRITTEN BY CBKPRF AT 3000-WRITE-OUTPUT-FILES.                    *
000060*-----------------------------------------------------------------*
000070* MAINT:                                                          *
000080* 07/19/94 R TILLMAN    ORIGINAL LAYOUT                            *
000090* 01/14/99 C OKAFOR     Y2K REVIEW - NO DATE FIELDS, NO CHANGE     *
000100*-----------------------------------------------------------------*
000110 01  CBK-SUMMARY-METRIC.
000120     05  CSM-METRIC-NAME         PIC X(30).
000130     05  CSM-METRIC-VALUE        PIC S9(11)V9999.
000140     05  FILLER                  PIC X(08).
000150*-----------------------------------------------------------------*
000160 01  CBK-METRIC-RAW-LINE         PIC X(60).
