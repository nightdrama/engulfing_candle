000010*-----------------------------------------------------------------*
000020* CBKBAR   - DAILY PRICE BAR RECORD                                *
000030* ONE OCCURRENCE PER STOCK SYMBOL PER TRADING DAY.  LOADED BY      *
000040* CBKDRV (BACKTEST ENGINE) AND CBKREV (REVERSAL DETECTOR) FROM     *
000050* THE COMBINED DAILY-BAR FILE, WHICH IS CARRIED ON THE SYSTEM AS   *
000060* ONE SEQUENTIAL FILE SORTED BY SYMBOL THEN BY DATE ASCENDING.     *
000070*-----------------------------------------------------------------*
000080* MAINT:                                                          *
000090* 03/11/91 R TILLMAN    ORIGINAL LAYOUT FOR DAILY FEED CONVERSION  *
000100* 09/02/93 R TILLMAN    ADDED CBK-BAR-VALID-SW FOR DATA VALIDATOR  *
000110* 01/14/99 C OKAFOR     Y2K - DATE BROKEN OUT CCYY/MM/DD, 4-DIGIT  *
000120*                       YEAR CARRIED IN FEED, NO 2-DIGIT WINDOWING *
000130*-----------------------------------------------------------------*
000140 01  CBK-DAILY-BAR.
000150     05  CBK-BAR-SYMBOL          PIC X(08).
000160     05  CBK-BAR-DATE.
000170         10  CBK-BAR-DATE-CCYY   PIC 9(04).
000180         10  CBK-BAR-DATE-MM     PIC 9(02).
000190         10  CBK-BAR-DATE-DD     PIC 9(02).
000200     05  CBK-BAR-DATE-NUM REDEFINES CBK-BAR-DATE
000210                                 PIC 9(08).
000220     05  CBK-BAR-PRICES.
000230         10  CBK-BAR-OPEN        PIC S9(07)V9999.
000240         10  CBK-BAR-HIGH        PIC S9(07)V9999.
000250         10  CBK-BAR-LOW         PIC S9(07)V9999.
000260         10  CBK-BAR-CLOSE       PIC S9(07)V9999.
000270*    ALTERNATE VIEW USED BY 2100-CLASSIFY-SINGLE-CANDLE IN CBKREV  *
000280*    TO SUBSCRIPT THROUGH THE FOUR PRICES AS A TABLE WHEN LOOKING  *
000290*    FOR THE DAY'S HIGH/LOW EXTREMES.                              *
000300     05  CBK-BAR-PRICE-TBL REDEFINES CBK-BAR-PRICES.
000310         10  CBK-BAR-PRICE-ENTRY PIC S9(07)V9999 OCCURS 4 TIMES.
000320     05  CBK-BAR-VOLUME          PIC 9(12).
000330     05  CBK-BAR-STATUS-FLAGS.
000340         10  CBK-BAR-VALID-SW    PIC X(01).
000350             88  CBK-BAR-IS-VALID      VALUE 'Y'.
000360             88  CBK-BAR-IS-INVALID    VALUE 'N'.
000370     05  FILLER                  PIC X(09).
000380*-----------------------------------------------------------------*
000390* RAW INCOMING LINE, DELIMITED BY COMMAS, UNSTRUNG INTO THE ABOVE  *
000400* GROUP BY 1400-PARSE-BAR-LINE (CBKDRV) OR 2050-PARSE-BAR-LINE     *
000410* (CBKREV) BEFORE THE FIELDS ABOVE ARE TRUSTED.                    *
000420*-----------------------------------------------------------------*
000430 01  CBK-BAR-RAW-LINE            PIC X(80).
