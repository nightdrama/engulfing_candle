000010*-----------------------------------------------------------------*
000020* CBKPOT   - OPEN-POSITION WORK AREA AND TRADE RESULT, PASSED ON   *
000030* THE CALL BETWEEN CBKDRV AND THE PORTFOLIO MANAGER, CBKPOS.       *
000040* CBK-POSITION-ACTION TELLS CBKPOS WHICH OF ITS THREE SERVICES TO  *
000050* PERFORM; CBK-POSITION-RESULT COMES BACK TELLING CBKDRV WHAT      *
000060* HAPPENED.  CBK-OPEN-POSITION-WORK CARRIES THE POSITION ITSELF;   *
000070* CBK-TRADE-RESULT IS FILLED IN ONLY WHEN A POSITION CLOSES.       *
000080*-----------------------------------------------------------------*
000090* MAINT:                                                          *
000100* 03/18/91 R TILLMAN    ORIGINAL LINKAGE, PATTERNED ON THE CLAIMS  *
000110*                       ADJUSTMENT TABLE LINKAGE IN THE BENEFITS   *
000120*                       SUBSYSTEM                                  *
000130* 07/19/94 R TILLMAN    SPLIT TRADE RESULT OUT OF POSITION WORK    *
000140*                       AREA SO A STOP-CHECK THAT DOES NOT CLOSE   *
000150*                       DOES NOT HAVE TO CLEAR IT                  *
000160* 01/14/99 C OKAFOR     Y2K - ALL DATE FIELDS NOW 4-DIGIT YEAR     *
000170*-----------------------------------------------------------------*
000180 01  CBK-POSITION-ACTION         PIC X(04).
000190     88  CBK-ACTION-OPEN             VALUE 'OPEN'.
000200     88  CBK-ACTION-STOP-CHECK       VALUE 'STCK'.
000210     88  CBK-ACTION-CLOSE            VALUE 'CLOS'.
000220*
000230 01  CBK-POSITION-RESULT         PIC X(02).
000240     88  CBK-RESULT-OPENED           VALUE 'OK'.
000250     88  CBK-RESULT-REFUSED          VALUE 'RF'.
000260     88  CBK-RESULT-NO-STOP          VALUE 'NS'.
000270     88  CBK-RESULT-CLOSED           VALUE 'CL'.
000280*-----------------------------------------------------------------*
000290* CONFIGURATION CONSTANTS, LOADED ONCE BY CBKDRV FROM THE DRIVER'S *
000300* WS-CONFIGURATION-CONSTANTS AND PASSED DOWN SO CBKPOS NEVER       *
000310* HARD-CODES A SIZING OR STOP PERCENTAGE.                          *
000320*-----------------------------------------------------------------*
000330 01  CBK-POS-CONFIG.
000340     05  CFG-INITIAL-CAPITAL     PIC S9(09)V99.
000350     05  CFG-POSITION-SIZE-PCT   PIC S9(03)V9999.
000360     05  CFG-STOP-LOSS-PCT       PIC S9(03)V9999.
000370     05  CFG-STOP-WIN-PCT        PIC S9(03)V9999.
000380     05  CFG-COMMISSION-BPS      PIC S9(05)V9999.
000390*-----------------------------------------------------------------*
000400* THE OPEN POSITION ITSELF.  ONE OCCURRENCE OF THIS AREA IS        *
000410* EXCHANGED PER CALL; CBKDRV KEEPS ITS OWN TABLE OF OPEN POSITIONS *
000420* (ONE PER SYMBOL) AND MOVES AN ENTRY IN AND OUT ON EACH CALL.     *
000430*-----------------------------------------------------------------*
000440 01  CBK-OPEN-POSITION-WORK.
000450     05  POS-SYMBOL              PIC X(08).
000460     05  POS-TYPE                PIC X(01).
000470         88  POS-IS-LONG             VALUE 'L'.
000480         88  POS-IS-SHORT            VALUE 'S'.
000490     05  POS-ENTRY-DATE          PIC 9(08).
000500     05  POS-ENTRY-PRICE         PIC S9(07)V9999.
000510     05  POS-SHARES              PIC S9(09)V9999.
000520     05  POS-ENTRY-VALUE         PIC S9(11)V99.
000530     05  POS-TEST-DATE           PIC 9(08).
000540     05  POS-TEST-CLOSE          PIC S9(07)V9999.
000550     05  FILLER                  PIC X(06).
000560*-----------------------------------------------------------------*
000570* TRADE RESULT, FILLED IN BY 2300-CLOSE-POSITION WHEN AND ONLY     *
000580* WHEN CBK-POSITION-RESULT COMES BACK CBK-RESULT-CLOSED.  LAYOUT   *
000590* MATCHES COPYLIB-CBKTRD SO CBKDRV CAN MOVE CORRESPONDING STRAIGHT *
000600* ACROSS INTO THE OUTPUT TRADE RECORD.                            *
000610*-----------------------------------------------------------------*
000620 01  CBK-TRADE-RESULT.
000630     05  TRD-SYMBOL              PIC X(08).
000640     05  TRD-POSITION-TYPE       PIC X(01).
000650     05  TRD-ENTRY-DATE          PIC 9(08).
000660     05  TRD-EXIT-DATE           PIC 9(08).
000670     05  TRD-ENTRY-PRICE         PIC S9(07)V9999.
000680     05  TRD-EXIT-PRICE          PIC S9(07)V9999.
000690     05  TRD-SHARES              PIC S9(09)V9999.
000700     05  TRD-ENTRY-VALUE         PIC S9(11)V99.
000710     05  TRD-EXIT-VALUE          PIC S9(11)V99.
000720     05  TRD-RETURN-PCT          PIC S9(05)V9999.
000730     05  TRD-RETURN-AMT          PIC S9(11)V99.
000740     05  TRD-HOLD-DAYS           PIC 9(05).
000750     05  TRD-EXIT-REASON         PIC X(02).
000760         88  TRD-EXIT-IS-PATTERN     VALUE 'PE'.
000770         88  TRD-EXIT-IS-STOP-LOSS   VALUE 'SL'.
000780         88  TRD-EXIT-IS-STOP-WIN    VALUE 'SW'.
000790     05  TRD-COMMISSION          PIC S9(09)V99.
000800     05  FILLER                  PIC X(05).
