000010*-----------------------------------------------------------------*
000020* CBKTRD   - COMPLETED TRADE DETAIL RECORD.  WRITTEN BY CBKDRV AS  *
000030* EACH POSITION CLOSES (STOP-LOSS, STOP-WIN, OR PATTERN EXIT) AND  *
000040* READ BACK BY CBKPRF WHEN IT COMPUTES PERFORMANCE STATISTICS.     *
000050* THE "FORMATTED COPYBOOK" HABIT USED FOR UNEMPLOYMENT CLAIM       *
000060* EXTRACTS IS CARRIED OVER HERE: COPYLIB-CBKPOT HOLDS THE WORKING  *
000070* RESULT, THIS COPYBOOK HOLDS THE ON-DISK FORM BUILT FROM IT.      *
000080*-----------------------------------------------------------------*
000090* MAINT:                                                          *
000100* 03/18/91 R TILLMAN    ORIGINAL LAYOUT                            *
000110* 09/02/93 R TILLMAN    ADDED DATE BREAKDOWN REDEFINES SO CBKPRF   *
000120*                       CAN PRINT MM/DD/CCYY WITHOUT A SEPARATE    *
000130*                       EDIT PARAGRAPH                             *
000140* 01/14/99 C OKAFOR     Y2K - DATES CARRY 4-DIGIT YEAR ON DISK     *
000150*-----------------------------------------------------------------*
000160 01  CBK-TRADE-DETAIL-RECORD.
000170     05  CTR-SYMBOL              PIC X(08).
000180     05  CTR-POSITION-TYPE       PIC X(01).
000190         88  CTR-IS-LONG             VALUE 'L'.
000200         88  CTR-IS-SHORT            VALUE 'S'.
000210     05  CTR-ENTRY-DATE          PIC 9(08).
000220     05  CTR-ENTRY-DATE-BRK REDEFINES CTR-ENTRY-DATE.
000230         10  CTR-ENTRY-CCYY      PIC 9(04).
000240         10  CTR-ENTRY-MM        PIC 9(02).
000250         10  CTR-ENTRY-DD        PIC 9(02).
000260     05  CTR-EXIT-DATE           PIC 9(08).
000270     05  CTR-EXIT-DATE-BRK REDEFINES CTR-EXIT-DATE.
000280         10  CTR-EXIT-CCYY       PIC 9(04).
000290         10  CTR-EXIT-MM         PIC 9(02).
000300         10  CTR-EXIT-DD         PIC 9(02).
000310     05  CTR-ENTRY-PRICE         PIC S9(07)V9999.
000320     05  CTR-EXIT-PRICE          PIC S9(07)V9999.
000330     05  CTR-SHARES              PIC S9(09)V9999.
000340     05  CTR-ENTRY-VALUE         PIC S9(11)V99.
000350     05  CTR-EXIT-VALUE          PIC S9(11)V99.
000360     05  CTR-RETURN-PCT          PIC S9(05)V9999.
000370     05  CTR-RETURN-AMT          PIC S9(11)V99.
000380     05  CTR-HOLD-DAYS           PIC 9(05).
000390     05  CTR-EXIT-REASON         PIC X(02).
000400         88  CTR-EXIT-IS-PATTERN     VALUE 'PE'.
000410         88  CTR-EXIT-IS-STOP-LOSS   VALUE 'SL'.
000420         88  CTR-EXIT-IS-STOP-WIN    VALUE 'SW'.
000430     05  CTR-COMMISSION          PIC S9(09)V99.
000440     05  FILLER                  PIC X(14).
000450*-----------------------------------------------------------------*
000460* RAW DELIMITED LINE, AS CARRIED ON THE THREE TRADE-DETAIL FILES.  *
000470*-----------------------------------------------------------------*
000480 01  CBK-TRADE-RAW-LINE          PIC X(132).
