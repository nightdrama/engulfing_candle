000010*-----------------------------------------------------------------*
000020* PROGRAM NAME:    CBKREV
000030* ORIGINAL AUTHOR: R TILLMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 07/19/94  R TILLMAN     CREATED - REVERSAL PATTERN DETECTOR,
000090*                         HAMMER/SHOOTING-STAR/DOJI SINGLE-CANDLE
000100*                         TESTS PLUS MORNING/EVENING STAR 3-BAR
000110*                         OVERRIDES, REQUEST TRDG-0166
000120* 11/02/95  R TILLMAN     ADDED 1/5/10 DAY FORWARD RETURN CAPTURE
000130*                         SO STATISTICS CAN JUDGE PATTERN PAYOFF,
000140*                         TRDG-0179
000150* 01/14/99  C OKAFOR      Y2K REVIEW - BAR DATES ALREADY CARRY A
000160*                         4-DIGIT YEAR, NO LOGIC CHANGE, TRDG-0243
000170* 04/03/01  M YBARRA      CORRECTED DOJI CONTEXT TEST - WAS USING
000180*                         GREATER-THAN-OR-EQUAL, SPEC CALLS FOR A
000190*                         STRICT COMPARE ON BOTH NEIGHBOR CLOSES,
000200*                         TRDG-0312
000210* 08/11/03  M YBARRA      REPLACED THE BODY-WIDTH ABSOLUTE-VALUE
000220*                         COMPUTES WITH AN OPEN/CLOSE COMPARE - SHOP
000230*                         STANDARDS REVIEW FLAGGED THE LIBRARY CALL
000240*                         AS NONSTANDARD FOR THIS APPLICATION CLASS,
000250*                         TRDG-0334
000260* 08/10/26  M YBARRA      RUN SUMMARY ONLY EVER GAVE A SINGLE
000270*                         PATTERN TOTAL - DESK WANTS THE HAMMER/
000280*                         SHOOTING-STAR/DOJI/MORNING-STAR/EVENING-
000290*                         STAR SPLIT TOO; ADDED THE FIVE COUNTERS,
000300*                         INCREMENTED IN 2400 ALONGSIDE THE TOTAL,
000310*                         TRDG-0366
000320* 08/10/26  M YBARRA      REPLACED THE INLINE PERFORM ... END-
000330*                         PERFORM IN 2000 WITH AN OUT-OF-LINE
000340*                         PARAGRAPH AND PERFORM ... THRU, GO TO-
000350*                         TESTED LIKE 2100/2200 ALREADY ARE,
000360*                         TRDG-0367
000370*-----------------------------------------------------------------*
000380       IDENTIFICATION DIVISION.
000390       PROGRAM-ID.    CBKREV.
000400       AUTHOR.        R TILLMAN.
000410       INSTALLATION.  COBOL DEVELOPMENT CENTER.
000420       DATE-WRITTEN.  07/19/94.
000430       DATE-COMPILED.
000440       SECURITY.      NON-CONFIDENTIAL.
000450*=================================================================*
000460       ENVIRONMENT DIVISION.
000470*-----------------------------------------------------------------*
000480       CONFIGURATION SECTION.
000490*-----------------------------------------------------------------*
000500       SOURCE-COMPUTER.  IBM-3096.
000510       OBJECT-COMPUTER.  IBM-3096.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM
000540           UPSI-0 ON STATUS IS WS-PROGRESS-LINES-ON
000550                   OFF STATUS IS WS-PROGRESS-LINES-OFF.
000560*-----------------------------------------------------------------*
000570       INPUT-OUTPUT SECTION.
000580*-----------------------------------------------------------------*
000590       FILE-CONTROL.
000600           SELECT CBK-BAR-FILE     ASSIGN TO BARFILE
000610               ORGANIZATION IS LINE SEQUENTIAL
000620               FILE STATUS IS CBK-BAR-FILE-STATUS.
000630           SELECT CBK-PATTERN-FILE ASSIGN TO PATTFILE
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               FILE STATUS IS CBK-PATTERN-FILE-STATUS.
000660*=================================================================*
000670       DATA DIVISION.
000680*-----------------------------------------------------------------*
000690       FILE SECTION.
000700*-----------------------------------------------------------------*
000710       FD  CBK-BAR-FILE
000720               RECORDING MODE IS F.
000730       01  CBK-BAR-FILE-LINE          PIC X(80).
000740*-----------------------------------------------------------------*
000750       FD  CBK-PATTERN-FILE
000760               RECORDING MODE IS F.
000770       01  CBK-PATTERN-FILE-LINE      PIC X(80).
000780*-----------------------------------------------------------------*
000790       WORKING-STORAGE SECTION.
000800*-----------------------------------------------------------------*
000810       COPY CBKCTL.
000820       COPY CBKBAR.
000830       COPY CBKPST.
000840*-----------------------------------------------------------------*
000850       01  WS-FILE-STATUS-FIELDS.
000860           05  CBK-BAR-FILE-STATUS     PIC X(02).
000870               88  CBK-BAR-OK              VALUE '00'.
000880               88  CBK-BAR-EOF             VALUE '10'.
000890           05  CBK-PATTERN-FILE-STATUS PIC X(02).
000900               88  CBK-PATTERN-OK          VALUE '00'.
000910*-----------------------------------------------------------------*
000920       01  WS-SWITCHES-SUBSCRIPTS-MISC.
000930           05  WS-PROGRESS-LINES-OFF   PIC X(01).
000940           05  WS-PROGRESS-LINES-ON    PIC X(01).
000950           05  WS-BAR-EOF-SW           PIC X(01) VALUE 'N'.
000960               88  WS-BAR-EOF                  VALUE 'Y'.
000970           05  WS-CURRENT-SYMBOL       PIC X(08).
000980           05  WS-BAR-TABLE-SIZE       PIC S9(04) USAGE COMP.
000990           05  WS-BAR-IDX              PIC S9(04) USAGE COMP.
001000           05  WS-CURR-IDX             PIC S9(04) USAGE COMP.
001010           05  WS-PRIOR-IDX            PIC S9(04) USAGE COMP.
001020           05  WS-NEXT-IDX             PIC S9(04) USAGE COMP.
001030           05  WS-FIRST-IDX            PIC S9(04) USAGE COMP.
001040           05  WS-SECOND-IDX           PIC S9(04) USAGE COMP.
001050           05  WS-THIRD-IDX            PIC S9(04) USAGE COMP.
001060           05  WS-PATTERN-COUNT        PIC 9(07) USAGE COMP.
001070           05  WS-HAMMER-COUNT         PIC 9(07) USAGE COMP.
001080           05  WS-SHOOT-STAR-COUNT     PIC 9(07) USAGE COMP.
001090           05  WS-DOJI-COUNT           PIC 9(07) USAGE COMP.
001100           05  WS-MORNING-STAR-COUNT   PIC 9(07) USAGE COMP.
001110           05  WS-EVENING-STAR-COUNT   PIC 9(07) USAGE COMP.
001120*-----------------------------------------------------------------*
001130* CANDLE-GEOMETRY WORK FIELDS, RECOMPUTED FOR EACH BAR TESTED.    *
001140* THE REDEFINES BELOW LET 2100/2200 WALK ALL FOUR OR ALL THREE    *
001150* MEASUREMENTS AS A TABLE WHEN LOGGING A TRACE, THE SAME HABIT    *
001160* THE BENEFITS SUBSYSTEM USES FOR ITS RATE BREAKOUT FIELDS.       *
001170*-----------------------------------------------------------------*
001180       01  WS-CANDLE-GEOMETRY.
001190           05  WS-BODY                 PIC S9(07)V9999.
001200           05  WS-RANGE                PIC S9(07)V9999.
001210           05  WS-LOWER-SHADOW          PIC S9(07)V9999.
001220           05  WS-UPPER-SHADOW          PIC S9(07)V9999.
001230       01  WS-CANDLE-GEOMETRY-TBL REDEFINES WS-CANDLE-GEOMETRY.
001240           05  WS-GEOMETRY-ENTRY       PIC S9(07)V9999
001250                                           OCCURS 4 TIMES.
001260*
001270       01  WS-RATIO-WORK.
001280           05  WS-BODY-RANGE-RATIO     PIC S9(03)V9999.
001290           05  WS-UPPER-RANGE-RATIO    PIC S9(03)V9999.
001300           05  WS-LOWER-RANGE-RATIO    PIC S9(03)V9999.
001310       01  WS-RATIO-WORK-TBL REDEFINES WS-RATIO-WORK.
001320           05  WS-RATIO-ENTRY          PIC S9(03)V9999
001330                                           OCCURS 3 TIMES.
001340*
001350       01  WS-THREE-CANDLE-WORK.
001360           05  WS-FIRST-BODY           PIC S9(07)V9999.
001370           05  WS-SECOND-BODY          PIC S9(07)V9999.
001380           05  WS-FIRST-MIDPOINT       PIC S9(07)V9999.
001390       01  WS-THREE-CANDLE-TBL REDEFINES WS-THREE-CANDLE-WORK.
001400           05  WS-THREE-CANDLE-ENTRY   PIC S9(07)V9999
001410                                           OCCURS 3 TIMES.
001420*-----------------------------------------------------------------*
001430* SINGLE-CANDLE AND OVERRIDE FLAGS FOR THE BAR UNDER TEST.        *
001440*-----------------------------------------------------------------*
001450       01  WS-PATTERN-FLAGS.
001460           05  WS-SINGLE-FLAG          PIC S9(01).
001470           05  WS-THREE-FLAG           PIC S9(01).
001480           05  WS-FINAL-NAME           PIC X(16).
001490*-----------------------------------------------------------------*
001500* ONE TABLE ENTRY PER BAR LOADED FOR THE CURRENT SYMBOL.  THE     *
001510* PRICES CARRY FORWARD FROM CBK-DAILY-BAR; TABLE CEILING MATCHES  *
001520* THE BACKTEST ENGINE'S OWN 2000-BAR CEILING.                     *
001530*-----------------------------------------------------------------*
001540       01  WS-SYMBOL-BAR-TABLE.
001550           05  TBL-SYMBOL-BAR OCCURS 2000 TIMES
001560                               INDEXED BY BAR-TABLE-IDX.
001570               10  SBT-DATE            PIC 9(08).
001580               10  SBT-OPEN            PIC S9(07)V9999.
001590               10  SBT-HIGH            PIC S9(07)V9999.
001600               10  SBT-LOW             PIC S9(07)V9999.
001610               10  SBT-CLOSE           PIC S9(07)V9999.
001620*-----------------------------------------------------------------*
001630       01  WS-RUN-BANNER-LINES.
001640           05  RBL-LINE-1              PIC X(60) VALUE
001650               'CBKREV - REVERSAL PATTERN DETECTOR'.
001660           05  RBL-PROGRESS-LINE.
001670               10  PGL-SYMBOL          PIC X(08).
001680               10  FILLER              PIC X(02) VALUE SPACE.
001690               10  PGL-DATE            PIC 9(08).
001700               10  FILLER              PIC X(02) VALUE SPACE.
001710               10  PGL-PATTERN         PIC X(16).
001720*-----------------------------------------------------------------*
001730       PROCEDURE DIVISION.
001740*-----------------------------------------------------------------*
001750       0000-MAIN-PROCESSING.
001760*-----------------------------------------------------------------*
001770           PERFORM 1000-OPEN-FILES.
001780           PERFORM 8000-READ-BAR-RECORD.
001790           PERFORM 1300-PROCESS-ALL-SYMBOLS
001800               UNTIL WS-BAR-EOF.
001810           DISPLAY 'CBKREV - PATTERNS WRITTEN: ', WS-PATTERN-COUNT.
001820           DISPLAY 'CBKREV - HAMMER:         ', WS-HAMMER-COUNT.
001830           DISPLAY 'CBKREV - SHOOTING-STAR:  ', WS-SHOOT-STAR-COUNT.
001840           DISPLAY 'CBKREV - DOJI:           ', WS-DOJI-COUNT.
001850           DISPLAY 'CBKREV - MORNING-STAR:   ', WS-MORNING-STAR-COUNT.
001860           DISPLAY 'CBKREV - EVENING-STAR:   ', WS-EVENING-STAR-COUNT.
001870           PERFORM 3000-CLOSE-FILES.
001880           GOBACK.
001890*-----------------------------------------------------------------*
001900       1000-OPEN-FILES.
001910*-----------------------------------------------------------------*
001920           OPEN INPUT  CBK-BAR-FILE.
001930           OPEN OUTPUT CBK-PATTERN-FILE.
001940           MOVE 0                      TO WS-PATTERN-COUNT
001950                                          WS-HAMMER-COUNT
001960                                          WS-SHOOT-STAR-COUNT
001970                                          WS-DOJI-COUNT
001980                                          WS-MORNING-STAR-COUNT
001990                                          WS-EVENING-STAR-COUNT.
002000*-----------------------------------------------------------------*
002010* ONE PASS OF THIS PARAGRAPH LOADS ONE SYMBOL'S ENTIRE RUN OF     *
002020* BARS AND RUNS EVERY TEST AGAINST IT BEFORE THE NEXT SYMBOL'S    *
002030* FIRST BAR IS EVEN LOOKED AT.                                    *
002040*-----------------------------------------------------------------*
002050       1300-PROCESS-ALL-SYMBOLS.
002060*-----------------------------------------------------------------*
002070           MOVE CBK-BAR-SYMBOL         TO WS-CURRENT-SYMBOL.
002080           MOVE 0                      TO WS-BAR-TABLE-SIZE.
002090           PERFORM 1320-LOAD-ONE-BAR
002100               UNTIL WS-BAR-EOF
002110                  OR CBK-BAR-SYMBOL NOT = WS-CURRENT-SYMBOL.
002120           PERFORM 2000-PROCESS-SYMBOL-BARS THRU 2030-SYMBOL-BARS-EXIT.
002130*-----------------------------------------------------------------*
002140       1320-LOAD-ONE-BAR.
002150*-----------------------------------------------------------------*
002160           ADD 1                       TO WS-BAR-TABLE-SIZE.
002170           MOVE CBK-BAR-DATE-NUM   TO SBT-DATE  (WS-BAR-TABLE-SIZE).
002180           MOVE CBK-BAR-OPEN       TO SBT-OPEN  (WS-BAR-TABLE-SIZE).
002190           MOVE CBK-BAR-HIGH       TO SBT-HIGH  (WS-BAR-TABLE-SIZE).
002200           MOVE CBK-BAR-LOW        TO SBT-LOW   (WS-BAR-TABLE-SIZE).
002210           MOVE CBK-BAR-CLOSE      TO SBT-CLOSE (WS-BAR-TABLE-SIZE).
002220           PERFORM 8000-READ-BAR-RECORD.
002230*-----------------------------------------------------------------*
002240* EACH BAR FROM THE SECOND THROUGH THE LAST GETS A SINGLE-CANDLE  *
002250* TEST; EACH BAR FROM THE THIRD ON ALSO GETS THE 3-BAR OVERRIDE   *
002260* TEST, WHICH WINS WHEN IT MATCHES.                               *
002270*-----------------------------------------------------------------*
002280       2000-PROCESS-SYMBOL-BARS.
002290*-----------------------------------------------------------------*
002300           MOVE 2                      TO WS-CURR-IDX.
002310           GO TO 2010-SYMBOL-BARS-TEST.
002320       2020-SYMBOL-BARS-BODY.
002330           MOVE 0                  TO WS-SINGLE-FLAG
002340                                      WS-THREE-FLAG.
002350           MOVE SPACE              TO WS-FINAL-NAME.
002360           PERFORM 2100-CLASSIFY-SINGLE-CANDLE THRU 2100-EXIT.
002370           IF WS-CURR-IDX > 2
002380               PERFORM 2200-CLASSIFY-THREE-CANDLE THRU 2200-EXIT
002390           END-IF.
002400           IF WS-THREE-FLAG NOT = 0
002410               PERFORM 2400-WRITE-PATTERN-OBSERVATION
002420           ELSE
002430               IF WS-SINGLE-FLAG NOT = 0
002440                   PERFORM 2400-WRITE-PATTERN-OBSERVATION
002450               END-IF
002460           END-IF.
002470           ADD 1                   TO WS-CURR-IDX.
002480       2010-SYMBOL-BARS-TEST.
002490           IF WS-CURR-IDX NOT > WS-BAR-TABLE-SIZE
002500               GO TO 2020-SYMBOL-BARS-BODY
002510           END-IF.
002520       2030-SYMBOL-BARS-EXIT.
002530           EXIT.
002540*-----------------------------------------------------------------*
002550* SINGLE-CANDLE TESTS, PRIORITY ORDER HAMMER / SHOOTING STAR /     *
002560* DOJI.  THE FIRST ONE THAT MATCHES WINS; NO FALL-THROUGH.         *
002570*-----------------------------------------------------------------*
002580       2100-CLASSIFY-SINGLE-CANDLE.
002590*-----------------------------------------------------------------*
002600           MOVE WS-CURR-IDX            TO WS-PRIOR-IDX.
002610           SUBTRACT 1                  FROM WS-PRIOR-IDX.
002620           IF SBT-CLOSE (WS-CURR-IDX) NOT < SBT-OPEN (WS-CURR-IDX)
002630               COMPUTE WS-BODY =
002640                   SBT-CLOSE (WS-CURR-IDX) - SBT-OPEN (WS-CURR-IDX)
002650           ELSE
002660               COMPUTE WS-BODY =
002670                   SBT-OPEN (WS-CURR-IDX) - SBT-CLOSE (WS-CURR-IDX)
002680           END-IF.
002690           COMPUTE WS-RANGE = SBT-HIGH (WS-CURR-IDX)
002700                              - SBT-LOW  (WS-CURR-IDX).
002710           IF WS-RANGE NOT > 0
002720               GO TO 2100-EXIT
002730           END-IF.
002740           IF SBT-OPEN (WS-CURR-IDX) < SBT-CLOSE (WS-CURR-IDX)
002750               COMPUTE WS-LOWER-SHADOW =
002760                   SBT-OPEN (WS-CURR-IDX) - SBT-LOW (WS-CURR-IDX)
002770           ELSE
002780               COMPUTE WS-LOWER-SHADOW =
002790                   SBT-CLOSE (WS-CURR-IDX) - SBT-LOW (WS-CURR-IDX)
002800           END-IF.
002810           IF SBT-OPEN (WS-CURR-IDX) > SBT-CLOSE (WS-CURR-IDX)
002820               COMPUTE WS-UPPER-SHADOW =
002830                   SBT-HIGH (WS-CURR-IDX) - SBT-OPEN (WS-CURR-IDX)
002840           ELSE
002850               COMPUTE WS-UPPER-SHADOW =
002860                   SBT-HIGH (WS-CURR-IDX) - SBT-CLOSE (WS-CURR-IDX)
002870           END-IF.
002880           COMPUTE WS-BODY-RANGE-RATIO  = WS-BODY  / WS-RANGE.
002890           COMPUTE WS-UPPER-RANGE-RATIO = WS-UPPER-SHADOW / WS-RANGE.
002900           COMPUTE WS-LOWER-RANGE-RATIO = WS-LOWER-SHADOW / WS-RANGE.
002910           IF WS-BODY = 0
002920               GO TO 2120-TEST-DOJI
002930           END-IF.
002940*         HAMMER
002950           IF NOT (SBT-CLOSE (WS-CURR-IDX) < SBT-OPEN (WS-CURR-IDX))
002960               AND WS-BODY-RANGE-RATIO < 0.3
002970               AND WS-LOWER-SHADOW NOT < (2 * WS-BODY)
002980               AND WS-UPPER-RANGE-RATIO < 0.1
002990               AND SBT-OPEN (WS-CURR-IDX) < SBT-CLOSE (WS-PRIOR-IDX)
003000               MOVE +1                 TO WS-SINGLE-FLAG
003010               MOVE 'HAMMER'           TO WS-FINAL-NAME
003020               GO TO 2100-EXIT
003030           END-IF.
003040*         SHOOTING STAR
003050           IF WS-BODY-RANGE-RATIO < 0.3
003060               AND WS-UPPER-SHADOW NOT < (2 * WS-BODY)
003070               AND WS-LOWER-RANGE-RATIO < 0.1
003080               MOVE -1                 TO WS-SINGLE-FLAG
003090               MOVE 'SHOOTING-STAR'    TO WS-FINAL-NAME
003100               GO TO 2100-EXIT
003110           END-IF.
003120       2120-TEST-DOJI.
003130*         DOJI, FLAG DEPENDS ON CONTEXT - NEEDS BOTH NEIGHBORS
003140           IF WS-BODY-RANGE-RATIO < 0.1
003150               AND WS-CURR-IDX > 1
003160               AND WS-CURR-IDX < WS-BAR-TABLE-SIZE
003170               MOVE WS-CURR-IDX        TO WS-NEXT-IDX
003180               ADD 1                   TO WS-NEXT-IDX
003190               MOVE 'DOJI'             TO WS-FINAL-NAME
003200               IF SBT-CLOSE (WS-PRIOR-IDX) > SBT-CLOSE (WS-CURR-IDX)
003210                   AND SBT-CLOSE (WS-NEXT-IDX) >
003220                       SBT-CLOSE (WS-CURR-IDX)
003230                   MOVE +1             TO WS-SINGLE-FLAG
003240               ELSE
003250                   IF SBT-CLOSE (WS-PRIOR-IDX) <
003260                           SBT-CLOSE (WS-CURR-IDX)
003270                       AND SBT-CLOSE (WS-NEXT-IDX) <
003280                           SBT-CLOSE (WS-CURR-IDX)
003290                       MOVE -1         TO WS-SINGLE-FLAG
003300                   ELSE
003310                       MOVE 0          TO WS-SINGLE-FLAG
003320                       MOVE SPACE      TO WS-FINAL-NAME
003330                   END-IF
003340               END-IF
003350           END-IF.
003360       2100-EXIT.
003370           EXIT.
003380*-----------------------------------------------------------------*
003390* THREE-CANDLE OVERRIDE TESTS - MORNING STAR / EVENING STAR.       *
003400* WHEN EITHER MATCHES IT REPLACES THE SINGLE-CANDLE CLASSIFICATION *
003410* FOR THIS BAR.                                                   *
003420*-----------------------------------------------------------------*
003430       2200-CLASSIFY-THREE-CANDLE.
003440*-----------------------------------------------------------------*
003450           MOVE WS-CURR-IDX            TO WS-THIRD-IDX.
003460           SUBTRACT 1 FROM WS-THIRD-IDX GIVING WS-SECOND-IDX.
003470           SUBTRACT 2 FROM WS-THIRD-IDX GIVING WS-FIRST-IDX.
003480           IF SBT-CLOSE (WS-FIRST-IDX) NOT < SBT-OPEN (WS-FIRST-IDX)
003490               COMPUTE WS-FIRST-BODY =
003500                   SBT-CLOSE (WS-FIRST-IDX) - SBT-OPEN (WS-FIRST-IDX)
003510           ELSE
003520               COMPUTE WS-FIRST-BODY =
003530                   SBT-OPEN (WS-FIRST-IDX) - SBT-CLOSE (WS-FIRST-IDX)
003540           END-IF.
003550           IF SBT-CLOSE (WS-SECOND-IDX) NOT < SBT-OPEN (WS-SECOND-IDX)
003560               COMPUTE WS-SECOND-BODY =
003570                   SBT-CLOSE (WS-SECOND-IDX) - SBT-OPEN (WS-SECOND-IDX)
003580           ELSE
003590               COMPUTE WS-SECOND-BODY =
003600                   SBT-OPEN (WS-SECOND-IDX) - SBT-CLOSE (WS-SECOND-IDX)
003610           END-IF.
003620           COMPUTE WS-FIRST-MIDPOINT =
003630               (SBT-OPEN (WS-FIRST-IDX) + SBT-CLOSE (WS-FIRST-IDX)) / 2.
003640           MOVE 0                      TO WS-THREE-FLAG.
003650*         MORNING STAR
003660           IF SBT-CLOSE (WS-FIRST-IDX) < SBT-OPEN (WS-FIRST-IDX)
003670               AND WS-SECOND-BODY < (0.3 * WS-FIRST-BODY)
003680               AND SBT-CLOSE (WS-SECOND-IDX) < SBT-CLOSE (WS-FIRST-IDX)
003690               AND SBT-CLOSE (WS-THIRD-IDX) > SBT-OPEN (WS-THIRD-IDX)
003700               AND SBT-CLOSE (WS-THIRD-IDX) > WS-FIRST-MIDPOINT
003710               MOVE +1                 TO WS-THREE-FLAG
003720               MOVE 'MORNING-STAR'     TO WS-FINAL-NAME
003730               GO TO 2200-EXIT
003740           END-IF.
003750*         EVENING STAR
003760           IF SBT-CLOSE (WS-FIRST-IDX) > SBT-OPEN (WS-FIRST-IDX)
003770               AND WS-SECOND-BODY < (0.3 * WS-FIRST-BODY)
003780               AND SBT-CLOSE (WS-SECOND-IDX) > SBT-CLOSE (WS-FIRST-IDX)
003790               AND SBT-CLOSE (WS-THIRD-IDX) < SBT-OPEN (WS-THIRD-IDX)
003800               AND SBT-CLOSE (WS-THIRD-IDX) < WS-FIRST-MIDPOINT
003810               MOVE -1                 TO WS-THREE-FLAG
003820               MOVE 'EVENING-STAR'     TO WS-FINAL-NAME
003830           END-IF.
003840       2200-EXIT.
003850           EXIT.
003860*-----------------------------------------------------------------*
003870* FORWARD RETURNS ARE MEASURED FROM THIS BAR'S CLOSE TO THE        *
003880* CLOSE 1/5/10 BARS AHEAD; ABSENT WHEN THE SERIES RUNS OUT FIRST.  *
003890*-----------------------------------------------------------------*
003900       2300-COMPUTE-FORWARD-RETURNS.
003910*-----------------------------------------------------------------*
003920           MOVE 'N'                    TO CPO-FWD-1D-EXIST.
003930           MOVE 'N'                    TO CPO-FWD-5D-EXIST.
003940           MOVE 'N'                    TO CPO-FWD-10D-EXIST.
003950           MOVE 0                      TO CPO-FWD-1D-RETURN
003960                                          CPO-FWD-5D-RETURN
003970                                          CPO-FWD-10D-RETURN.
003980           IF (WS-CURR-IDX + 1) NOT > WS-BAR-TABLE-SIZE
003990               MOVE 'Y'                TO CPO-FWD-1D-EXIST
004000               COMPUTE CPO-FWD-1D-RETURN ROUNDED =
004010                   (SBT-CLOSE (WS-CURR-IDX + 1)
004020                       - SBT-CLOSE (WS-CURR-IDX))
004030                       / SBT-CLOSE (WS-CURR-IDX)
004040           END-IF.
004050           IF (WS-CURR-IDX + 5) NOT > WS-BAR-TABLE-SIZE
004060               MOVE 'Y'                TO CPO-FWD-5D-EXIST
004070               COMPUTE CPO-FWD-5D-RETURN ROUNDED =
004080                   (SBT-CLOSE (WS-CURR-IDX + 5)
004090                       - SBT-CLOSE (WS-CURR-IDX))
004100                       / SBT-CLOSE (WS-CURR-IDX)
004110           END-IF.
004120           IF (WS-CURR-IDX + 10) NOT > WS-BAR-TABLE-SIZE
004130               MOVE 'Y'                TO CPO-FWD-10D-EXIST
004140               COMPUTE CPO-FWD-10D-RETURN ROUNDED =
004150                   (SBT-CLOSE (WS-CURR-IDX + 10)
004160                       - SBT-CLOSE (WS-CURR-IDX))
004170                       / SBT-CLOSE (WS-CURR-IDX)
004180           END-IF.
004190*-----------------------------------------------------------------*
004200       2400-WRITE-PATTERN-OBSERVATION.
004210*-----------------------------------------------------------------*
004220           PERFORM 2300-COMPUTE-FORWARD-RETURNS.
004230           MOVE WS-FINAL-NAME          TO CPO-PATTERN-NAME.
004240           MOVE CBK-PATTERN-OBS        TO CBK-PATTERN-RAW-LINE.
004250           WRITE CBK-PATTERN-FILE-LINE FROM CBK-PATTERN-RAW-LINE.
004260           ADD 1                       TO WS-PATTERN-COUNT.
004270           EVALUATE WS-FINAL-NAME
004280               WHEN 'HAMMER'
004290                   ADD 1               TO WS-HAMMER-COUNT
004300               WHEN 'SHOOTING-STAR'
004310                   ADD 1               TO WS-SHOOT-STAR-COUNT
004320               WHEN 'DOJI'
004330                   ADD 1               TO WS-DOJI-COUNT
004340               WHEN 'MORNING-STAR'
004350                   ADD 1               TO WS-MORNING-STAR-COUNT
004360               WHEN 'EVENING-STAR'
004370                   ADD 1               TO WS-EVENING-STAR-COUNT
004380           END-EVALUATE.
004390           IF WS-PROGRESS-LINES-ON
004400               MOVE WS-CURRENT-SYMBOL  TO PGL-SYMBOL
004410               MOVE SBT-DATE (WS-CURR-IDX) TO PGL-DATE
004420               MOVE WS-FINAL-NAME      TO PGL-PATTERN
004430               DISPLAY RBL-PROGRESS-LINE
004440           END-IF.
004450*-----------------------------------------------------------------*
004460       3000-CLOSE-FILES.
004470*-----------------------------------------------------------------*
004480           CLOSE CBK-BAR-FILE
004490                 CBK-PATTERN-FILE.
004500*-----------------------------------------------------------------*
004510       8000-READ-BAR-RECORD.
004520*-----------------------------------------------------------------*
004530           READ CBK-BAR-FILE
004540               AT END
004550                   MOVE 'Y'            TO WS-BAR-EOF-SW
004560               NOT AT END
004570                   MOVE CBK-BAR-FILE-LINE TO CBK-BAR-RAW-LINE
004580                   PERFORM 8100-PARSE-BAR-LINE
004590           END-READ.
004600*-----------------------------------------------------------------*
004610       8100-PARSE-BAR-LINE.
004620*-----------------------------------------------------------------*
004630           UNSTRING CBK-BAR-RAW-LINE DELIMITED BY ','
004640               INTO CBK-BAR-SYMBOL, CBK-BAR-DATE-NUM,
004650                   CBK-BAR-OPEN, CBK-BAR-HIGH,
004660                   CBK-BAR-LOW, CBK-BAR-CLOSE,
004670                   CBK-BAR-VOLUME.
004680           MOVE 'Y'                    TO CBK-BAR-VALID-SW.
