000010*=================================================================*
000020* PROGRAM NAME:    CBKDRV
000030* ORIGINAL AUTHOR: R TILLMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/18/91  R TILLMAN     CREATED - CANDLESTICK BACKTEST DRIVER,
000090*                         REQUEST TRDG-0091, REPLACES THE MANUAL
000100*                         SPREADSHEET WALK OF THE DAILY BAR FEED
000110* 11/02/92  R TILLMAN     ADDED LONG/SHORT TRADE FILE SPLIT AHEAD
000120*                         OF THE PERFORMANCE STEP, TRDG-0117
000130* 07/19/94  R TILLMAN     CARRY-FORWARD FILE FOR OPEN POSITIONS
000140*                         AND FINAL CASH, SO CBKPRF DOES NOT HAVE
000150*                         TO RE-DERIVE THEM FROM TRADE DETAIL,
000160*                         TRDG-0164
000170* 01/14/99  C OKAFOR      Y2K - ALL DATE FIELDS CARRY 4-DIGIT
000180*                         YEAR, SORT KEY UNCHANGED. TRDG-0240
000190* 06/02/03  D PRATT       UPSI-0 SWITCH TO SUPPRESS THE PER-DAY
000200*                         PROGRESS LINES ON LARGE UNIVERSE RUNS,
000210*                         TRDG-0311
000220* 10/11/06  M YBARRA      STOP-LOSS NOW TESTED BEFORE STOP-WIN ON
000230*                         THE SAME DAY PER DESK REQUEST, TRDG-0358
000240* 02/09/07  M YBARRA      PROGRESS-LINE EVENT TEXT WAS NEVER BEING
000250*                         MOVED IN - ADDED THE EVENT-LABEL TABLE
000260*                         AND 9150 SO THE LISTING SHOWS OPENS VS.
000270*                         STOP-LOSS/STOP-WIN/PATTERN EXITS, TRDG-0361
000280* 08/10/26  M YBARRA      DROPPED 1600-BUILD-SIGNAL-TABLE AND THE
000290*                         CBK-SIGNAL-TABLE IT LOADED IN CBKBTT -
000300*                         NOTHING EVER READ A SIGNAL BACK OUT OF IT;
000310*                         1700 ALREADY TAGS EACH RELEASED BAR FROM
000320*                         THE ENGULF FLAG DIRECTLY, TRDG-0364
000330* 08/10/26  M YBARRA      9000-PRINT-RUN-BANNER WAS ADVANCING ON
000340*                         TOP-OF-PAGE, A CBKCTL DATA-NAME THAT WAS
000350*                         NEVER A SPECIAL-NAMES MNEMONIC - CHANGED
000360*                         TO TOP-OF-FORM LIKE EVERY OTHER NEW-PAGE
000370*                         WRITE IN THE PROGRAM, TRDG-0365
000380* 08/10/26  M YBARRA      REPLACED EVERY INLINE PERFORM ... END-
000390*                         PERFORM LOOP WITH AN OUT-OF-LINE PARAGRAPH
000400*                         AND PERFORM ... THRU, GO TO-TESTED LIKE
000410*                         THE REST OF THE DRIVER, TRDG-0367
000420*
000430*=================================================================*
000440       IDENTIFICATION DIVISION.
000450       PROGRAM-ID.  CBKDRV.
000460       AUTHOR. R TILLMAN.
000470       INSTALLATION. COBOL DEVELOPMENT CENTER.
000480       DATE-WRITTEN. 03/18/91.
000490       DATE-COMPILED.
000500       SECURITY. NON-CONFIDENTIAL.
000510*=================================================================*
000520       ENVIRONMENT DIVISION.
000530*-----------------------------------------------------------------*
000540       CONFIGURATION SECTION.
000550*-----------------------------------------------------------------*
000560       SOURCE-COMPUTER. IBM-3081.
000570       OBJECT-COMPUTER. IBM-3081.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM
000600           UPSI-0 ON STATUS IS WS-PROGRESS-LINES-OFF
000610               OFF STATUS IS WS-PROGRESS-LINES-ON.
000620*-----------------------------------------------------------------*
000630       INPUT-OUTPUT SECTION.
000640*-----------------------------------------------------------------*
000650       FILE-CONTROL.
000660           SELECT CBK-BAR-FILE ASSIGN TO BARFILE
000670             ORGANIZATION IS SEQUENTIAL
000680             FILE STATUS  IS CBK-BAR-FILE-STATUS.
000690*
000700           SELECT CBK-SORT-WORK-FILE ASSIGN TO SORTWK1.
000710*
000720           SELECT CBK-ALL-TRADES-FILE ASSIGN TO ALLTRDS
000730             ORGANIZATION IS SEQUENTIAL
000740             FILE STATUS  IS CBK-ALL-TRADES-STATUS.
000750*
000760           SELECT CBK-LONG-TRADES-FILE ASSIGN TO LONGTRD
000770             ORGANIZATION IS SEQUENTIAL
000780             FILE STATUS  IS CBK-LONG-TRADES-STATUS.
000790*
000800           SELECT CBK-SHORT-TRADES-FILE ASSIGN TO SHRTTRD
000810             ORGANIZATION IS SEQUENTIAL
000820             FILE STATUS  IS CBK-SHORT-TRADES-STATUS.
000830*
000840           SELECT CBK-CARRY-FILE ASSIGN TO CARRYDD
000850             ORGANIZATION IS SEQUENTIAL
000860             FILE STATUS  IS CBK-CARRY-FILE-STATUS.
000870*
000880           SELECT CBK-PRINT-FILE ASSIGN TO PRTLINE
000890             ORGANIZATION IS SEQUENTIAL
000900             FILE STATUS  IS CBK-PRINT-FILE-STATUS.
000910*=================================================================*
000920       DATA DIVISION.
000930*-----------------------------------------------------------------*
000940       FILE SECTION.
000950*-----------------------------------------------------------------*
000960       FD  CBK-BAR-FILE
000970           RECORDING MODE IS F.
000980       01  CBK-BAR-FILE-LINE          PIC X(80).
000990*-----------------------------------------------------------------*
001000       SD  CBK-SORT-WORK-FILE.
001010       01  CBK-SORT-RECORD.
001020           05  SRT-DATE                PIC 9(08).
001030           05  SRT-SYMBOL              PIC X(08).
001040           05  SRT-CLOSE               PIC S9(07)V9999.
001050           05  SRT-VOLUME              PIC 9(12).
001060           05  SRT-SIGNAL-TYPE         PIC X(01).
001070           05  FILLER                  PIC X(10).
001080*-----------------------------------------------------------------*
001090       FD  CBK-ALL-TRADES-FILE
001100           RECORDING MODE IS F.
001110       01  CBK-ALL-TRADES-LINE        PIC X(132).
001120*-----------------------------------------------------------------*
001130       FD  CBK-LONG-TRADES-FILE
001140           RECORDING MODE IS F.
001150       01  CBK-LONG-TRADES-LINE       PIC X(132).
001160*-----------------------------------------------------------------*
001170       FD  CBK-SHORT-TRADES-FILE
001180           RECORDING MODE IS F.
001190       01  CBK-SHORT-TRADES-LINE      PIC X(132).
001200*-----------------------------------------------------------------*
001210       FD  CBK-CARRY-FILE
001220           RECORDING MODE IS F.
001230       01  CBK-CARRY-LINE             PIC X(60).
001240*-----------------------------------------------------------------*
001250       FD  CBK-PRINT-FILE
001260           RECORDING MODE IS F.
001270       01  CBK-PRINT-RECORD.
001280*          05  CC                     PIC X(01).
001290           05  PRINT-LINE              PIC X(132).
001300*=================================================================*
001310       WORKING-STORAGE SECTION.
001320*-----------------------------------------------------------------*
001330       COPY CBKCTL.
001340       COPY CBKBAR.
001350       COPY CBKBTT.
001360       COPY CBKTRD.
001370*-----------------------------------------------------------------*
001380* DRIVER CONFIGURATION CONSTANTS - TRDG-0091 DEFAULTS.  CHANGING   *
001390* A RUN'S ASSUMPTIONS MEANS CHANGING THESE VALUES AND RECOMPILING; *
001400* THE DESK HAS NEVER ASKED FOR THESE ON A PARM CARD.               *
001410*-----------------------------------------------------------------*
001420       01  WS-CONFIGURATION-CONSTANTS.
001430           05  WS-INITIAL-CAPITAL      PIC S9(09)V99
001440                                       VALUE 1000000.00.
001450*          THREE RUN-LEVEL PERCENTAGES, SAME PICTURE, GROUPED SO
001460*          THEY CAN ALSO BE WALKED AS A TABLE - SEE WS-RUN-PCT-TBL.
001470           05  WS-RUN-PCT-GROUP.
001480               10  WS-POSITION-SIZE-PCT PIC S9(03)V9999
001490                                       VALUE 0.0500.
001500               10  WS-STOP-LOSS-PCT    PIC S9(03)V9999
001510                                       VALUE 0.0500.
001520               10  WS-STOP-WIN-PCT     PIC S9(03)V9999
001530                                       VALUE 0.2000.
001540           05  WS-RUN-PCT-TBL REDEFINES WS-RUN-PCT-GROUP.
001550               10  WS-RUN-PCT-ENTRY    PIC S9(03)V9999
001560                                       OCCURS 3 TIMES.
001570           05  WS-COMMISSION-BPS       PIC S9(05)V9999
001580                                       VALUE 10.0000.
001590*-----------------------------------------------------------------*
001600       01  WS-FILE-STATUS-FIELDS.
001610           05  CBK-BAR-FILE-STATUS     PIC X(02).
001620               88  CBK-BAR-OK              VALUE '00'.
001630               88  CBK-BAR-EOF             VALUE '10'.
001640*          THE FIVE OUTPUT FILES' STATUS CODES, GROUPED SO
001650*          1050 CAN WALK THEM AS A TABLE INSTEAD OF FIVE IF'S.
001660           05  WS-OUTPUT-STATUS-GROUP.
001670               10  CBK-ALL-TRADES-STATUS   PIC X(02).
001680               10  CBK-LONG-TRADES-STATUS  PIC X(02).
001690               10  CBK-SHORT-TRADES-STATUS PIC X(02).
001700               10  CBK-CARRY-FILE-STATUS   PIC X(02).
001710               10  CBK-PRINT-FILE-STATUS   PIC X(02).
001720           05  WS-OUTPUT-STATUS-TBL REDEFINES WS-OUTPUT-STATUS-GROUP.
001730               10  WS-OUTPUT-STATUS-ENTRY  PIC X(02)
001740                                           OCCURS 5 TIMES.
001750           05  WS-FILE-OPEN-ERROR-SW   PIC X(01) VALUE 'N'.
001760               88  WS-FILE-OPEN-ERROR      VALUE 'Y'.
001770*-----------------------------------------------------------------*
001780       01  WS-SWITCHES-SUBSCRIPTS-MISC.
001790           05  WS-PROGRESS-LINES-OFF   PIC X(01) VALUE 'N'.
001800           05  WS-PROGRESS-LINES-ON    PIC X(01) VALUE 'Y'.
001810           05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.
001820               88  WS-SORT-EOF             VALUE 'Y'.
001830           05  WS-SYMBOL-BREAK-SW      PIC X(01) VALUE 'N'.
001840           05  WS-CURRENT-SYMBOL       PIC X(08) VALUE SPACE.
001850           05  WS-CURRENT-TRADING-DATE PIC 9(08) VALUE 0.
001860           05  WS-BAR-IDX              PIC S9(04) USAGE COMP.
001870           05  WS-PCT-IDX              PIC S9(04) USAGE COMP.
001880           05  WS-ST-IDX               PIC S9(04) USAGE COMP.
001890           05  WS-DG-IDX               PIC S9(04) USAGE COMP.
001900           05  WS-OP-IDX               PIC S9(04) USAGE COMP.
001910           05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
001920               88  WS-SLOT-FOUND           VALUE 'Y'.
001930           05  WS-SERIES-VALID-SW      PIC X(01) VALUE 'Y'.
001940               88  CBK-SERIES-IS-VALID     VALUE 'Y'.
001950           05  WS-TRADE-COUNT          PIC 9(07) USAGE COMP
001960                                       VALUE 0.
001970           05  WS-REALIZED-PNL-TOTAL   PIC S9(11)V99 VALUE 0.
001980           05  WS-OPEN-ENTRY-VAL-TOTAL PIC S9(11)V99 VALUE 0.
001990           05  WS-OPEN-POSITION-COUNT  PIC 9(07) USAGE COMP
002000                                           VALUE 0.
002010           05  WS-FINAL-CASH           PIC S9(11)V99 VALUE 0.
002020*-----------------------------------------------------------------*
002030* ONE ENTRY PER SYMBOL WITH AN OPEN POSITION.  SIZED FOR 500       *
002040* SIMULTANEOUS OPEN POSITIONS, WELL ABOVE ANYTHING THE UNIVERSE    *
002050* THIS RUNS AGAINST HAS EVER CARRIED AT ONCE.                      *
002060*-----------------------------------------------------------------*
002070       01  WS-OPEN-POSITION-TABLE.
002080           05  TBL-OPEN-POSITION OCCURS 500 TIMES
002090                   INDEXED BY OP-IDX.
002100               10  OP-IN-USE-SW        PIC X(01) VALUE 'N'.
002110                   88  OP-SLOT-IN-USE      VALUE 'Y'.
002120               10  OP-SYMBOL           PIC X(08).
002130               10  OP-TYPE             PIC X(01).
002140                   88  OP-IS-LONG          VALUE 'L'.
002150                   88  OP-IS-SHORT         VALUE 'S'.
002160               10  OP-ENTRY-DATE       PIC 9(08).
002170               10  OP-ENTRY-PRICE      PIC S9(07)V9999.
002180               10  OP-SHARES           PIC S9(09)V9999.
002190               10  OP-ENTRY-VALUE      PIC S9(11)V99.
002200*-----------------------------------------------------------------*
002210* ONE DATE GROUP (TODAY'S BARS ACROSS THE WHOLE UNIVERSE), BUFFER- *
002220* ED BY THE OUTPUT PROCEDURE BEFORE EITHER PASS BEGINS.  500 BARS  *
002230* A DAY IS COMFORTABLY ABOVE THE SIZE OF THE UNIVERSE WE CARRY.    *
002240*-----------------------------------------------------------------*
002250       01  WS-DATE-GROUP-COUNT        PIC S9(04) USAGE COMP
002260                                       VALUE 0.
002270       01  WS-DATE-GROUP-TABLE.
002280           05  TBL-DATE-GROUP OCCURS 500 TIMES
002290                   INDEXED BY DG-IDX2.
002300               10  DGT-SYMBOL          PIC X(08).
002310               10  DGT-CLOSE           PIC S9(07)V9999.
002320               10  DGT-VOLUME          PIC 9(12).
002330               10  DGT-SIGNAL-TYPE     PIC X(01).
002340*-----------------------------------------------------------------*
002350* LINKAGE EXCHANGE AREAS FOR THE CALLS TO CBKENG AND CBKPOS.       *
002360*-----------------------------------------------------------------*
002370       COPY CBKPOT.
002380*-----------------------------------------------------------------*
002390* EXIT-REASON CODE TO PROGRESS-LINE EVENT TEXT, TABLE-DRIVEN SO    *
002400* 9150 CAN SEARCH INSTEAD OF CHAINING THREE IF'S.  LOADED BY       *
002410* VALUE CLAUSE AND REDEFINED AS A THREE-ENTRY TABLE THE SAME WAY   *
002420* THE METRIC LABELS ARE LOADED ON THE PERFORMANCE STEP.            *
002430*-----------------------------------------------------------------*
002440       01  WS-EVENT-LABEL-LOAD.
002450           05  FILLER  PIC X(02) VALUE 'PE'.
002460           05  FILLER  PIC X(16) VALUE 'PATTERN EXIT    '.
002470           05  FILLER  PIC X(02) VALUE 'SL'.
002480           05  FILLER  PIC X(16) VALUE 'STOP LOSS EXIT  '.
002490           05  FILLER  PIC X(02) VALUE 'SW'.
002500           05  FILLER  PIC X(16) VALUE 'STOP WIN EXIT   '.
002510       01  WS-EVENT-LABEL-TBL REDEFINES WS-EVENT-LABEL-LOAD.
002520           05  WS-EVENT-ENTRY OCCURS 3 TIMES INDEXED BY WS-EVT-IDX2.
002530               10  WS-EVENT-CODE       PIC X(02).
002540               10  WS-EVENT-LABEL      PIC X(16).
002550*-----------------------------------------------------------------*
002560       01  WS-RUN-BANNER-LINES.
002570           05  RBL-LINE-1.
002580               10  FILLER  PIC X(20) VALUE 'ENGULFING BACKTEST  '.
002590               10  FILLER  PIC X(20) VALUE 'RUN - INITIAL CAPITAL'.
002600               10  RBL-CAPITAL         PIC Z,ZZZ,ZZZ,ZZ9.99.
002610           05  RBL-LINE-2.
002620               10  FILLER  PIC X(18) VALUE 'POSITION SIZE PCT: '.
002630               10  RBL-POS-PCT         PIC ZZ9.99.
002640               10  FILLER  PIC X(02) VALUE '% '.
002650               10  FILLER  PIC X(16) VALUE 'STOP-LOSS PCT:  '.
002660               10  RBL-SL-PCT          PIC ZZ9.99.
002670               10  FILLER  PIC X(02) VALUE '% '.
002680               10  FILLER  PIC X(16) VALUE 'STOP-WIN PCT:   '.
002690               10  RBL-SW-PCT          PIC ZZ9.99.
002700               10  FILLER  PIC X(02) VALUE '% '.
002710               10  FILLER  PIC X(12) VALUE 'COMMISSION: '.
002720               10  RBL-COMM-BPS        PIC ZZZZ9.9999.
002730               10  FILLER  PIC X(04) VALUE ' BPS'.
002740           05  RBL-PROGRESS-LINE.
002750               10  FILLER  PIC X(11) VALUE 'DATE      '.
002760               10  PGL-DATE             PIC 9(08).
002770               10  FILLER  PIC X(02) VALUE '  '.
002780               10  PGL-SYMBOL           PIC X(08).
002790               10  FILLER  PIC X(02) VALUE '  '.
002800               10  PGL-EVENT            PIC X(16).
002810               10  PGL-PRICE            PIC ZZ,ZZ9.9999.
002820*=================================================================*
002830       PROCEDURE DIVISION.
002840*-----------------------------------------------------------------*
002850       0000-MAIN-PROCESSING.
002860*-----------------------------------------------------------------*
002870           PERFORM 1000-OPEN-FILES.
002880           PERFORM 1200-INITIALIZE-RUN.
002890           SORT CBK-SORT-WORK-FILE
002900               ON ASCENDING KEY SRT-DATE SRT-SYMBOL
002910               INPUT PROCEDURE IS 1300-BUILD-SORT-FILE
002920               OUTPUT PROCEDURE IS 2000-PROCESS-TRADING-TIMELINE.
002930           PERFORM 2900-SUMMARIZE-OPEN-POSITIONS THRU 2900-SUMMARIZE-EXIT.
002940           PERFORM 2910-COMPUTE-FINAL-CASH.
002950           PERFORM 2950-WRITE-CARRY-FILE.
002960           PERFORM 3000-CLOSE-FILES.
002970           GOBACK.
002980*-----------------------------------------------------------------*
002990       1000-OPEN-FILES.
003000*-----------------------------------------------------------------*
003010           OPEN INPUT  CBK-BAR-FILE.
003020           OPEN OUTPUT CBK-ALL-TRADES-FILE
003030                       CBK-LONG-TRADES-FILE
003040                       CBK-SHORT-TRADES-FILE
003050                       CBK-CARRY-FILE
003060                       CBK-PRINT-FILE.
003070           IF NOT CBK-BAR-OK
003080               MOVE 'Y'           TO WS-FILE-OPEN-ERROR-SW
003090               DISPLAY 'CBKDRV - BAR FILE OPEN STATUS: ',
003100                   CBK-BAR-FILE-STATUS
003110           END-IF.
003120           PERFORM 1050-CHECK-OUTPUT-STATUSES THRU 1050-CHECK-EXIT.
003130*-----------------------------------------------------------------*
003140* WALKS THE FIVE OUTPUT FILES' OPEN STATUS AS A TABLE RATHER THAN  *
003150* FIVE SEPARATE IF'S - ANY NON-ZERO STATUS STOPS THE RUN THE SAME  *
003160* WAY THE BAR-FILE CHECK ABOVE DOES.                               *
003170*-----------------------------------------------------------------*
003180       1050-CHECK-OUTPUT-STATUSES.
003190*-----------------------------------------------------------------*
003200           MOVE 1                 TO WS-ST-IDX.
003210           GO TO 1050-CHECK-TEST.
003220       1050-CHECK-BODY.
003230           IF WS-OUTPUT-STATUS-ENTRY (WS-ST-IDX) NOT = '00'
003240                   MOVE 'Y'        TO WS-FILE-OPEN-ERROR-SW
003250                   DISPLAY 'CBKDRV - OUTPUT FILE OPEN STATUS: ',
003260                       WS-OUTPUT-STATUS-ENTRY (WS-ST-IDX)
003270           END-IF.
003280           ADD 1                   TO WS-ST-IDX.
003290       1050-CHECK-TEST.
003300           IF WS-ST-IDX NOT > 5
003310               GO TO 1050-CHECK-BODY
003320           END-IF.
003330       1050-CHECK-EXIT.
003340           EXIT.
003350*-----------------------------------------------------------------*
003360       1200-INITIALIZE-RUN.
003370*-----------------------------------------------------------------*
003380           MOVE WS-INITIAL-CAPITAL    TO RBL-CAPITAL.
003390           MOVE WS-POSITION-SIZE-PCT  TO RBL-POS-PCT.
003400           MOVE WS-STOP-LOSS-PCT      TO RBL-SL-PCT.
003410           MOVE WS-STOP-WIN-PCT       TO RBL-SW-PCT.
003420           MOVE WS-COMMISSION-BPS     TO RBL-COMM-BPS.
003430           PERFORM 1250-VALIDATE-RUN-PCT THRU 1250-VALIDATE-EXIT.
003440           PERFORM 9000-PRINT-RUN-BANNER.
003450*-----------------------------------------------------------------*
003460* WALKS THE THREE RUN-LEVEL PERCENTAGES AS A TABLE INSTEAD OF      *
003470* THREE SEPARATE IF'S - A PERCENTAGE OUTSIDE 0 TO 1 MEANS THE PARM *
003480* CARD VALUES WERE RECOMPILED WRONG, NOT A DATA PROBLEM.           *
003490*-----------------------------------------------------------------*
003500       1250-VALIDATE-RUN-PCT.
003510*-----------------------------------------------------------------*
003520           MOVE 1                 TO WS-PCT-IDX.
003530           GO TO 1250-VALIDATE-TEST.
003540       1250-VALIDATE-BODY.
003550           IF WS-RUN-PCT-ENTRY (WS-PCT-IDX) NOT > 0
003560                   OR WS-RUN-PCT-ENTRY (WS-PCT-IDX) NOT < 1
003570                   MOVE 'Y'            TO WS-FILE-OPEN-ERROR-SW
003580                   DISPLAY 'CBKDRV - RUN PERCENTAGE OUT OF RANGE: ',
003590                       WS-RUN-PCT-ENTRY (WS-PCT-IDX)
003600           END-IF.
003610           ADD 1                   TO WS-PCT-IDX.
003620       1250-VALIDATE-TEST.
003630           IF WS-PCT-IDX NOT > 3
003640               GO TO 1250-VALIDATE-BODY
003650           END-IF.
003660       1250-VALIDATE-EXIT.
003670           EXIT.
003680*-----------------------------------------------------------------*
003690* INPUT PROCEDURE OF THE SORT - ONE PASS PER SYMBOL.  LOADS THE    *
003700* SYMBOL'S FULL BAR SERIES, RUNS THE DATA VALIDATOR, CALLS THE     *
003710* ENGULFING DETECTOR, BUILDS THE SIGNAL FLAGS, AND RELEASES EVERY  *
003720* BAR (WITH ITS SIGNAL, IF ANY) ONTO THE SORT WORK FILE KEYED BY   *
003730* DATE SO THE OUTPUT PROCEDURE SEES ONE MERGED TIMELINE.           *
003740*-----------------------------------------------------------------*
003750       1300-BUILD-SORT-FILE.
003760*-----------------------------------------------------------------*
003770           PERFORM 8000-READ-BAR-RECORD.
003780           PERFORM 1310-PROCESS-ONE-SYMBOL
003790               UNTIL CBK-BAR-EOF.
003800*-----------------------------------------------------------------*
003810       1310-PROCESS-ONE-SYMBOL.
003820*-----------------------------------------------------------------*
003830           MOVE CBK-BAR-SYMBOL        TO WS-CURRENT-SYMBOL.
003840           MOVE 0                     TO CBK-BAR-TABLE-SIZE.
003850           MOVE 'Y'                   TO WS-SERIES-VALID-SW.
003860           PERFORM 1320-LOAD-ONE-BAR
003870               UNTIL CBK-BAR-EOF
003880               OR CBK-BAR-SYMBOL NOT = WS-CURRENT-SYMBOL.
003890           PERFORM 1400-VALIDATE-SYMBOL-BARS.
003900           IF CBK-SERIES-IS-VALID
003910               PERFORM 1500-DETECT-ENGULFING
003920           END-IF.
003930           PERFORM 1700-RELEASE-SYMBOL-BARS THRU 1700-RELEASE-EXIT.
003940*-----------------------------------------------------------------*
003950       1320-LOAD-ONE-BAR.
003960*-----------------------------------------------------------------*
003970           ADD 1                      TO CBK-BAR-TABLE-SIZE.
003980           MOVE CBK-BAR-DATE-NUM
003990               TO TBS-DATE (CBK-BAR-TABLE-SIZE).
004000           MOVE CBK-BAR-OPEN   TO TBS-OPEN   (CBK-BAR-TABLE-SIZE).
004010           MOVE CBK-BAR-HIGH   TO TBS-HIGH   (CBK-BAR-TABLE-SIZE).
004020           MOVE CBK-BAR-LOW    TO TBS-LOW    (CBK-BAR-TABLE-SIZE).
004030           MOVE CBK-BAR-CLOSE  TO TBS-CLOSE  (CBK-BAR-TABLE-SIZE).
004040           MOVE CBK-BAR-VOLUME TO TBS-VOLUME (CBK-BAR-TABLE-SIZE).
004050           MOVE 0              TO TBS-ENGULF-FLAG
004060                                    (CBK-BAR-TABLE-SIZE).
004070           IF CBK-BAR-IS-INVALID
004080               MOVE 'N'               TO WS-SERIES-VALID-SW
004090           END-IF.
004100           PERFORM 8000-READ-BAR-RECORD.
004110*-----------------------------------------------------------------*
004120* DATA VALIDATOR - A SERIES IS USABLE ONLY WHEN IT HAS AT LEAST    *
004130* TWO BARS AND EVERY BAR CARRIED ALL FIVE OHLCV FIELDS.  AN        *
004140* INVALID SERIES PRODUCES ZERO DETECTIONS, NOT AN ABEND.           *
004150*-----------------------------------------------------------------*
004160       1400-VALIDATE-SYMBOL-BARS.
004170*-----------------------------------------------------------------*
004180           IF CBK-BAR-TABLE-SIZE < 2
004190               MOVE 'N'               TO WS-SERIES-VALID-SW
004200           END-IF.
004210*-----------------------------------------------------------------*
004220* ENGULFING DETECTOR - CALLED ONCE PER SYMBOL WITH THE FULL BAR    *
004230* TABLE; CBKENG RETURNS WITH TBS-ENGULF-FLAG SET ON EVERY ENTRY.   *
004240*-----------------------------------------------------------------*
004250       1500-DETECT-ENGULFING.
004260*-----------------------------------------------------------------*
004270           MOVE 'DETA'                TO CBK-ENGULF-ACTION.
004280           CALL 'CBKENG' USING CBK-ENGULF-ACTION,
004290                               CBK-BAR-TABLE-SIZE,
004300                               CBK-BAR-SIGNAL-TABLE.
004310*-----------------------------------------------------------------*
004320* SIGNAL GENERATOR - TAGS EACH BAR WITH ITS SIGNAL TYPE DIRECTLY    *
004330* FROM TBS-BULLISH/BEARISH-ENGULF AS THE BAR IS RELEASED; A BAR     *
004340* WITH NEITHER FLAG SET RELEASES WITH SRT-SIGNAL-TYPE SPACE.  SEE   *
004350* TRDG-0364 - DROPPED THE SEPARATE SIGNAL-ONLY TABLE THAT USED TO   *
004360* BE BUILT HERE AHEAD OF RELEASE; NOTHING EVER READ IT BACK.        *
004370       1700-RELEASE-SYMBOL-BARS.
004380*-----------------------------------------------------------------*
004390           MOVE 1                 TO WS-BAR-IDX.
004400           GO TO 1700-RELEASE-TEST.
004410       1700-RELEASE-BODY.
004420           MOVE TBS-DATE   (WS-BAR-IDX) TO SRT-DATE.
004430           MOVE WS-CURRENT-SYMBOL       TO SRT-SYMBOL.
004440           MOVE TBS-CLOSE  (WS-BAR-IDX) TO SRT-CLOSE.
004450           MOVE TBS-VOLUME (WS-BAR-IDX) TO SRT-VOLUME.
004460           EVALUATE TRUE
004470               WHEN TBS-BULLISH-ENGULF (WS-BAR-IDX)
004480                   MOVE 'B'             TO SRT-SIGNAL-TYPE
004490               WHEN TBS-BEARISH-ENGULF (WS-BAR-IDX)
004500                   MOVE 'S'             TO SRT-SIGNAL-TYPE
004510               WHEN OTHER
004520                   MOVE SPACE           TO SRT-SIGNAL-TYPE
004530           END-EVALUATE.
004540           RELEASE CBK-SORT-RECORD.
004550           ADD 1                   TO WS-BAR-IDX.
004560       1700-RELEASE-TEST.
004570           IF WS-BAR-IDX NOT > CBK-BAR-TABLE-SIZE
004580               GO TO 1700-RELEASE-BODY
004590           END-IF.
004600       1700-RELEASE-EXIT.
004610           EXIT.
004620*-----------------------------------------------------------------*
004630* OUTPUT PROCEDURE OF THE SORT - ONE DATE GROUP AT A TIME ACROSS   *
004640* THE WHOLE UNIVERSE.  STOP CHECKS RUN TO COMPLETION BEFORE ANY    *
004650* SIGNAL IS PROCESSED, PER TRDG-0358.                              *
004660*-----------------------------------------------------------------*
004670       2000-PROCESS-TRADING-TIMELINE.
004680*-----------------------------------------------------------------*
004690           PERFORM 2010-RETURN-SORT-RECORD.
004700           PERFORM 2020-PROCESS-ONE-DATE-GROUP
004710               UNTIL WS-SORT-EOF.
004720*-----------------------------------------------------------------*
004730       2010-RETURN-SORT-RECORD.
004740*-----------------------------------------------------------------*
004750           RETURN CBK-SORT-WORK-FILE
004760               AT END
004770                   SET WS-SORT-EOF TO TRUE.
004780*-----------------------------------------------------------------*
004790       2020-PROCESS-ONE-DATE-GROUP.
004800*-----------------------------------------------------------------*
004810           MOVE SRT-DATE               TO WS-CURRENT-TRADING-DATE.
004820           MOVE 0                      TO WS-DATE-GROUP-COUNT.
004830           PERFORM 2030-BUFFER-DATE-GROUP
004840               UNTIL WS-SORT-EOF
004850               OR SRT-DATE NOT = WS-CURRENT-TRADING-DATE.
004860           PERFORM 2100-STOP-CHECK-PASS THRU 2100-STOP-EXIT.
004870           PERFORM 2200-SIGNAL-PASS THRU 2200-SIGNAL-EXIT.
004880*-----------------------------------------------------------------*
004890       2030-BUFFER-DATE-GROUP.
004900*-----------------------------------------------------------------*
004910           ADD 1                       TO WS-DATE-GROUP-COUNT.
004920           SET DG-IDX2 TO WS-DATE-GROUP-COUNT.
004930           MOVE SRT-SYMBOL       TO DGT-SYMBOL (DG-IDX2).
004940           MOVE SRT-CLOSE        TO DGT-CLOSE (DG-IDX2).
004950           MOVE SRT-VOLUME       TO DGT-VOLUME (DG-IDX2).
004960           MOVE SRT-SIGNAL-TYPE  TO DGT-SIGNAL-TYPE (DG-IDX2).
004970           PERFORM 2010-RETURN-SORT-RECORD.
004980*-----------------------------------------------------------------*
004990* STOP CHECK PASS - FOR EVERY BAR IN TODAY'S GROUP, IF THE SYMBOL  *
005000* HAS AN OPEN POSITION, TEST STOP-LOSS THEN STOP-WIN ON THE CLOSE. *
005010*-----------------------------------------------------------------*
005020       2100-STOP-CHECK-PASS.
005030*-----------------------------------------------------------------*
005040           MOVE 1                  TO WS-DG-IDX.
005050           GO TO 2100-STOP-TEST.
005060       2100-STOP-BODY.
005070           SET DG-IDX2 TO WS-DG-IDX.
005080           PERFORM 2110-FIND-OPEN-POSITION.
005090           IF WS-SLOT-FOUND
005100               PERFORM 2120-CALL-STOP-CHECK
005110           END-IF.
005120           ADD 1                   TO WS-DG-IDX.
005130       2100-STOP-TEST.
005140           IF WS-DG-IDX NOT > WS-DATE-GROUP-COUNT
005150               GO TO 2100-STOP-BODY
005160           END-IF.
005170       2100-STOP-EXIT.
005180           EXIT.
005190*-----------------------------------------------------------------*
005200       2110-FIND-OPEN-POSITION.
005210*-----------------------------------------------------------------*
005220           MOVE 'N'                    TO WS-FOUND-SW.
005230           SET OP-IDX TO 1.
005240           SEARCH TBL-OPEN-POSITION
005250               AT END
005260                   CONTINUE
005270               WHEN OP-SLOT-IN-USE (OP-IDX)
005280                   AND OP-SYMBOL (OP-IDX) = DGT-SYMBOL (DG-IDX2)
005290                   MOVE 'Y'                TO WS-FOUND-SW.
005300*-----------------------------------------------------------------*
005310       2120-CALL-STOP-CHECK.
005320*-----------------------------------------------------------------*
005330           MOVE 'STCK'                 TO CBK-POSITION-ACTION.
005340           PERFORM 2400-LOAD-CONFIG.
005350           MOVE OP-SYMBOL (OP-IDX)     TO POS-SYMBOL.
005360           MOVE OP-TYPE   (OP-IDX)     TO POS-TYPE.
005370           MOVE OP-ENTRY-DATE  (OP-IDX) TO POS-ENTRY-DATE.
005380           MOVE OP-ENTRY-PRICE (OP-IDX) TO POS-ENTRY-PRICE.
005390           MOVE OP-SHARES      (OP-IDX) TO POS-SHARES.
005400           MOVE OP-ENTRY-VALUE (OP-IDX) TO POS-ENTRY-VALUE.
005410           MOVE WS-CURRENT-TRADING-DATE TO POS-TEST-DATE.
005420           MOVE DGT-CLOSE (DG-IDX2)     TO POS-TEST-CLOSE.
005430           CALL 'CBKPOS' USING CBK-POSITION-ACTION,
005440                               CBK-POSITION-RESULT,
005450                               CBK-POS-CONFIG,
005460                               CBK-OPEN-POSITION-WORK,
005470                               CBK-TRADE-RESULT.
005480           IF CBK-RESULT-CLOSED
005490               PERFORM 2500-WRITE-TRADE-RECORD
005500               MOVE 'N'                TO OP-IN-USE-SW (OP-IDX)
005510               PERFORM 9150-SET-EXIT-EVENT-LABEL
005520               PERFORM 9100-PRINT-PROGRESS-LINE
005530           END-IF.
005540*-----------------------------------------------------------------*
005550* SIGNAL PASS - FOR EVERY BAR IN TODAY'S GROUP THAT CARRIES A      *
005560* SIGNAL, CLOSE AN OPPOSITE OPEN POSITION ON A PATTERN EXIT, ELSE  *
005570* OPEN A NEW POSITION WHEN THE SYMBOL IS FLAT.                     *
005580*-----------------------------------------------------------------*
005590       2200-SIGNAL-PASS.
005600*-----------------------------------------------------------------*
005610           MOVE 1                  TO WS-DG-IDX.
005620           GO TO 2200-SIGNAL-TEST.
005630       2200-SIGNAL-BODY.
005640           SET DG-IDX2 TO WS-DG-IDX.
005650           IF DGT-SIGNAL-TYPE (DG-IDX2) NOT = SPACE
005660               PERFORM 2210-PROCESS-ONE-SIGNAL
005670           END-IF.
005680           ADD 1                   TO WS-DG-IDX.
005690       2200-SIGNAL-TEST.
005700           IF WS-DG-IDX NOT > WS-DATE-GROUP-COUNT
005710               GO TO 2200-SIGNAL-BODY
005720           END-IF.
005730       2200-SIGNAL-EXIT.
005740           EXIT.
005750*-----------------------------------------------------------------*
005760       2210-PROCESS-ONE-SIGNAL.
005770*-----------------------------------------------------------------*
005780           PERFORM 2110-FIND-OPEN-POSITION.
005790           IF WS-SLOT-FOUND
005800               IF (OP-IS-LONG (OP-IDX)
005810                       AND DGT-SIGNAL-TYPE (DG-IDX2) = 'S')
005820                   OR (OP-IS-SHORT (OP-IDX)
005830                       AND DGT-SIGNAL-TYPE (DG-IDX2) = 'B')
005840                   PERFORM 2220-CALL-PATTERN-EXIT
005850               END-IF
005860           ELSE
005870               PERFORM 2230-CALL-OPEN-POSITION
005880           END-IF.
005890*-----------------------------------------------------------------*
005900       2220-CALL-PATTERN-EXIT.
005910*-----------------------------------------------------------------*
005920           MOVE 'CLOS'                 TO CBK-POSITION-ACTION.
005930           PERFORM 2400-LOAD-CONFIG.
005940           MOVE OP-SYMBOL (OP-IDX)      TO POS-SYMBOL.
005950           MOVE OP-TYPE   (OP-IDX)      TO POS-TYPE.
005960           MOVE OP-ENTRY-DATE  (OP-IDX) TO POS-ENTRY-DATE.
005970           MOVE OP-ENTRY-PRICE (OP-IDX) TO POS-ENTRY-PRICE.
005980           MOVE OP-SHARES      (OP-IDX) TO POS-SHARES.
005990           MOVE OP-ENTRY-VALUE (OP-IDX) TO POS-ENTRY-VALUE.
006000           MOVE WS-CURRENT-TRADING-DATE TO POS-TEST-DATE.
006010           MOVE DGT-CLOSE (DG-IDX2)     TO POS-TEST-CLOSE.
006020           CALL 'CBKPOS' USING CBK-POSITION-ACTION,
006030                               CBK-POSITION-RESULT,
006040                               CBK-POS-CONFIG,
006050                               CBK-OPEN-POSITION-WORK,
006060                               CBK-TRADE-RESULT.
006070           IF CBK-RESULT-CLOSED
006080               PERFORM 2500-WRITE-TRADE-RECORD
006090               PERFORM 9150-SET-EXIT-EVENT-LABEL
006100               MOVE 'N'                 TO OP-IN-USE-SW (OP-IDX)
006110               PERFORM 9100-PRINT-PROGRESS-LINE
006120           END-IF.
006130*-----------------------------------------------------------------*
006140       2230-CALL-OPEN-POSITION.
006150*-----------------------------------------------------------------*
006160           MOVE 'OPEN'                  TO CBK-POSITION-ACTION.
006170           PERFORM 2400-LOAD-CONFIG.
006180           MOVE DGT-SYMBOL (DG-IDX2)    TO POS-SYMBOL.
006190           IF DGT-SIGNAL-TYPE (DG-IDX2) = 'B'
006200               MOVE 'L'                 TO POS-TYPE
006210           ELSE
006220               MOVE 'S'                 TO POS-TYPE
006230           END-IF.
006240           MOVE WS-CURRENT-TRADING-DATE TO POS-ENTRY-DATE.
006250           MOVE DGT-CLOSE (DG-IDX2)     TO POS-ENTRY-PRICE.
006260           CALL 'CBKPOS' USING CBK-POSITION-ACTION,
006270                               CBK-POSITION-RESULT,
006280                               CBK-POS-CONFIG,
006290                               CBK-OPEN-POSITION-WORK,
006300                               CBK-TRADE-RESULT.
006310           IF CBK-RESULT-OPENED
006320               PERFORM 2240-STORE-OPEN-POSITION
006330               MOVE 'POSITION OPENED ' TO PGL-EVENT
006340               PERFORM 9100-PRINT-PROGRESS-LINE
006350           END-IF.
006360*-----------------------------------------------------------------*
006370       2240-STORE-OPEN-POSITION.
006380*-----------------------------------------------------------------*
006390           PERFORM 2250-FIND-FREE-SLOT.
006400           MOVE 'Y'                  TO OP-IN-USE-SW (OP-IDX).
006410           MOVE POS-SYMBOL           TO OP-SYMBOL     (OP-IDX).
006420           MOVE POS-TYPE             TO OP-TYPE       (OP-IDX).
006430           MOVE POS-ENTRY-DATE       TO OP-ENTRY-DATE (OP-IDX).
006440           MOVE POS-ENTRY-PRICE      TO OP-ENTRY-PRICE(OP-IDX).
006450           MOVE POS-SHARES           TO OP-SHARES     (OP-IDX).
006460           MOVE POS-ENTRY-VALUE      TO OP-ENTRY-VALUE(OP-IDX).
006470*-----------------------------------------------------------------*
006480       2250-FIND-FREE-SLOT.
006490*-----------------------------------------------------------------*
006500           SET OP-IDX TO 1.
006510           SEARCH TBL-OPEN-POSITION
006520               AT END
006530                   CONTINUE
006540               WHEN NOT OP-SLOT-IN-USE (OP-IDX)
006550                   CONTINUE.
006560*-----------------------------------------------------------------*
006570       2400-LOAD-CONFIG.
006580*-----------------------------------------------------------------*
006590           MOVE WS-INITIAL-CAPITAL     TO CFG-INITIAL-CAPITAL.
006600           MOVE WS-POSITION-SIZE-PCT   TO CFG-POSITION-SIZE-PCT.
006610           MOVE WS-STOP-LOSS-PCT       TO CFG-STOP-LOSS-PCT.
006620           MOVE WS-STOP-WIN-PCT        TO CFG-STOP-WIN-PCT.
006630           MOVE WS-COMMISSION-BPS      TO CFG-COMMISSION-BPS.
006640*-----------------------------------------------------------------*
006650       2500-WRITE-TRADE-RECORD.
006660*-----------------------------------------------------------------*
006670           ADD 1                        TO WS-TRADE-COUNT.
006680           ADD TRD-RETURN-AMT           TO WS-REALIZED-PNL-TOTAL.
006690           PERFORM 2510-FORMAT-TRADE-LINE.
006700           MOVE CBK-TRADE-RAW-LINE      TO CBK-ALL-TRADES-LINE.
006710           WRITE CBK-ALL-TRADES-LINE.
006720           IF TRD-POSITION-TYPE = 'L'
006730               MOVE CBK-TRADE-RAW-LINE  TO CBK-LONG-TRADES-LINE
006740               WRITE CBK-LONG-TRADES-LINE
006750           ELSE
006760               MOVE CBK-TRADE-RAW-LINE  TO CBK-SHORT-TRADES-LINE
006770               WRITE CBK-SHORT-TRADES-LINE
006780           END-IF.
006790*-----------------------------------------------------------------*
006800       2510-FORMAT-TRADE-LINE.
006810*-----------------------------------------------------------------*
006820           STRING TRD-SYMBOL          DELIMITED BY SIZE ','
006830                  TRD-POSITION-TYPE    DELIMITED BY SIZE ','
006840                  TRD-ENTRY-DATE       DELIMITED BY SIZE ','
006850                  TRD-EXIT-DATE        DELIMITED BY SIZE ','
006860                  TRD-ENTRY-PRICE      DELIMITED BY SIZE ','
006870                  TRD-EXIT-PRICE       DELIMITED BY SIZE ','
006880                  TRD-SHARES           DELIMITED BY SIZE ','
006890                  TRD-ENTRY-VALUE      DELIMITED BY SIZE ','
006900                  TRD-EXIT-VALUE       DELIMITED BY SIZE ','
006910                  TRD-RETURN-PCT       DELIMITED BY SIZE ','
006920                  TRD-RETURN-AMT       DELIMITED BY SIZE ','
006930                  TRD-HOLD-DAYS        DELIMITED BY SIZE ','
006940                  TRD-EXIT-REASON      DELIMITED BY SIZE ','
006950                  TRD-COMMISSION       DELIMITED BY SIZE
006960               INTO CBK-TRADE-RAW-LINE.
006970*-----------------------------------------------------------------*
006980       2900-SUMMARIZE-OPEN-POSITIONS.
006990*-----------------------------------------------------------------*
007000           MOVE 1                  TO OP-IDX.
007010           GO TO 2900-SUMMARIZE-TEST.
007020       2900-SUMMARIZE-BODY.
007030           IF OP-SLOT-IN-USE (OP-IDX)
007040               ADD OP-ENTRY-VALUE (OP-IDX)
007050                   TO WS-OPEN-ENTRY-VAL-TOTAL
007060               ADD 1 TO WS-OPEN-POSITION-COUNT
007070           END-IF.
007080           ADD 1                   TO OP-IDX.
007090       2900-SUMMARIZE-TEST.
007100           IF OP-IDX NOT > 500
007110               GO TO 2900-SUMMARIZE-BODY
007120           END-IF.
007130       2900-SUMMARIZE-EXIT.
007140           EXIT.
007150*-----------------------------------------------------------------*
007160       2910-COMPUTE-FINAL-CASH.
007170*-----------------------------------------------------------------*
007180           COMPUTE WS-FINAL-CASH ROUNDED =
007190               WS-INITIAL-CAPITAL + WS-REALIZED-PNL-TOTAL
007200                   - WS-OPEN-ENTRY-VAL-TOTAL.
007210*-----------------------------------------------------------------*
007220       2950-WRITE-CARRY-FILE.
007230*-----------------------------------------------------------------*
007240           STRING WS-TRADE-COUNT       DELIMITED BY SIZE ','
007250                  WS-FINAL-CASH        DELIMITED BY SIZE ','
007260                  WS-OPEN-ENTRY-VAL-TOTAL DELIMITED BY SIZE ','
007270                  WS-OPEN-POSITION-COUNT DELIMITED BY SIZE
007280               INTO CBK-CARRY-LINE.
007290           WRITE CBK-CARRY-LINE.
007300*-----------------------------------------------------------------*
007310       3000-CLOSE-FILES.
007320*-----------------------------------------------------------------*
007330           CLOSE CBK-BAR-FILE
007340                 CBK-ALL-TRADES-FILE
007350                 CBK-LONG-TRADES-FILE
007360                 CBK-SHORT-TRADES-FILE
007370                 CBK-CARRY-FILE
007380                 CBK-PRINT-FILE.
007390*-----------------------------------------------------------------*
007400       8000-READ-BAR-RECORD.
007410*-----------------------------------------------------------------*
007420           READ CBK-BAR-FILE
007430               AT END
007440                   SET CBK-BAR-EOF TO TRUE
007450               NOT AT END
007460                   PERFORM 8100-PARSE-BAR-LINE
007470           END-READ.
007480*-----------------------------------------------------------------*
007490       8100-PARSE-BAR-LINE.
007500*-----------------------------------------------------------------*
007510           MOVE CBK-BAR-FILE-LINE      TO CBK-BAR-RAW-LINE.
007520           UNSTRING CBK-BAR-RAW-LINE DELIMITED BY ','
007530               INTO CBK-BAR-SYMBOL
007540                    CBK-BAR-DATE-NUM
007550                    CBK-BAR-OPEN
007560                    CBK-BAR-HIGH
007570                    CBK-BAR-LOW
007580                    CBK-BAR-CLOSE
007590                    CBK-BAR-VOLUME.
007600           IF CBK-BAR-SYMBOL = SPACE OR CBK-BAR-DATE-NUM = 0
007610               OR CBK-BAR-OPEN = 0 AND CBK-BAR-HIGH = 0
007620               MOVE 'N'                TO CBK-BAR-VALID-SW
007630           ELSE
007640               MOVE 'Y'                TO CBK-BAR-VALID-SW
007650           END-IF.
007660*-----------------------------------------------------------------*
007670       9000-PRINT-RUN-BANNER.
007680*-----------------------------------------------------------------*
007690           MOVE RBL-LINE-1             TO PRINT-LINE.
007700           WRITE CBK-PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
007710           MOVE RBL-LINE-2             TO PRINT-LINE.
007720           WRITE CBK-PRINT-RECORD AFTER ADVANCING 1 LINE.
007730*-----------------------------------------------------------------*
007740       9100-PRINT-PROGRESS-LINE.
007750*-----------------------------------------------------------------*
007760           IF WS-PROGRESS-LINES-ON
007770               MOVE WS-CURRENT-TRADING-DATE TO PGL-DATE
007780               MOVE RBL-PROGRESS-LINE     TO PRINT-LINE
007790               WRITE CBK-PRINT-RECORD AFTER ADVANCING 1 LINE
007800           END-IF.
007810*-----------------------------------------------------------------*
007820* LOOKS UP CBK-TRADE-RESULT'S EXIT-REASON CODE AGAINST THE EVENT   *
007830* TABLE AND MOVES THE MATCHING TEXT INTO PGL-EVENT FOR 9100.       *
007840*-----------------------------------------------------------------*
007850       9150-SET-EXIT-EVENT-LABEL.
007860*-----------------------------------------------------------------*
007870           SET WS-EVT-IDX2 TO 1.
007880           SEARCH WS-EVENT-ENTRY
007890               AT END
007900                   MOVE SPACE          TO PGL-EVENT
007910               WHEN WS-EVENT-CODE (WS-EVT-IDX2) = TRD-EXIT-REASON
007920                   MOVE WS-EVENT-LABEL (WS-EVT-IDX2) TO PGL-EVENT
007930           END-SEARCH.
