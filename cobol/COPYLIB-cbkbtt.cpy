000010*-----------------------------------------------------------------*
000020* CBKBTT   - BAR TABLE PASSED BETWEEN CBKDRV AND CBKENG ON THE     *
000030* CALL TO THE ENGULFING DETECTOR.  CBKDRV LOADS ONE SYMBOL'S FULL  *
000040* BAR SERIES INTO TBL-CBK-BAR-SIGNAL BEFORE THE CALL; CBKENG       *
000050* RETURNS WITH TBS-ENGULF-FLAG SET ON EACH ENTRY, WHICH CBKDRV'S   *
000060* 1700-RELEASE-SYMBOL-BARS READS DIRECTLY - NO SEPARATE SIGNAL     *
000070* TABLE IS KEPT.                                                  *
000080*-----------------------------------------------------------------*
000090* MAINT:                                                          *
000100* 03/11/91 R TILLMAN    ORIGINAL TABLE, MODELED ON THE CLAIMS      *
000110*                       TABLE CARRIED BY THE BENEFITS SUBSYSTEM    *
000120* 07/19/94 R TILLMAN    RAISED TABLE CEILING TO 2000 BARS/SYMBOL   *
000130* 01/14/99 C OKAFOR     Y2K - TBS-DATE NOW CARRIES 4-DIGIT YEAR    *
000140* 08/10/26 M YBARRA     DROPPED CBK-SIGNAL-TABLE - IT WAS LOADED   *
000150*                       BY 1600-BUILD-SIGNAL-TABLE AND NEVER READ  *
000160*                       BACK BY ANYTHING; 1700 ALREADY TAGS EACH   *
000170*                       RELEASED BAR FROM TBS-BULLISH/BEARISH-     *
000180*                       ENGULF DIRECTLY, TRDG-0364                 *
000190*-----------------------------------------------------------------*
000200 01  CBK-BAR-TABLE-SIZE          PIC S9(04) USAGE IS COMP.
000210 01  CBK-BAR-TABLE-INDEX         PIC S9(04) USAGE IS COMP.
000220*
000230 01  CBK-ENGULF-ACTION           PIC X(04).
000240     88  CBK-DETECT-ALL-BARS         VALUE 'DETA'.
000250*
000260 01  CBK-BAR-SIGNAL-TABLE.
000270     02  TBL-CBK-BAR-SIGNAL OCCURS 1 TO 2000 TIMES
000280             DEPENDING ON CBK-BAR-TABLE-SIZE.
000290         05  TBS-DATE            PIC 9(08).
000300         05  TBS-OPEN            PIC S9(07)V9999.
000310         05  TBS-HIGH            PIC S9(07)V9999.
000320         05  TBS-LOW             PIC S9(07)V9999.
000330         05  TBS-CLOSE           PIC S9(07)V9999.
000340         05  TBS-VOLUME          PIC 9(12).
000350         05  TBS-ENGULF-FLAG     PIC S9(01).
000360             88  TBS-BULLISH-ENGULF     VALUE +1.
000370             88  TBS-BEARISH-ENGULF     VALUE -1.
000380             88  TBS-NO-ENGULF           VALUE 0.
000390         05  FILLER              PIC X(04).
