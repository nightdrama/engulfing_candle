000010*-----------------------------------------------------------------*
000020* CBKPST   - PATTERN-OBSERVATION RECORD.  ONE PER REVERSAL-PATTERN *
000030* SIGHTING, CARRYING THE 1/5/10 DAY FORWARD RETURN FROM THAT BAR.  *
000040* A FORWARD RETURN IS ABSENT WHEN THE BAR IS TOO CLOSE TO THE END  *
000050* OF THE SYMBOL'S SERIES TO MEASURE IT; THE EXIST FLAG ON EACH     *
000060* HORIZON GROUP FOLLOWS THE SAME HABIT AS THE DEMOGRAPHIC BREAK-   *
000070* DOWN GROUPS ON THE OLD CLAIMS EXTRACT.  WRITTEN BY CBKREV AT     *
000080* 2400-WRITE-PATTERN-OBSERVATION; READ BY CBKSTA.                  *
000090*-----------------------------------------------------------------*
000100* MAINT:                                                          *
000110* 07/19/94 R TILLMAN    ORIGINAL LAYOUT                            *
000120* 01/14/99 C OKAFOR     Y2K REVIEW - NO DATE FIELDS, NO CHANGE     *
000130*-----------------------------------------------------------------*
000140 01  CBK-PATTERN-OBS.
000150     05  CPO-PATTERN-NAME        PIC X(16).
000160         88  CPO-IS-HAMMER           VALUE 'HAMMER'.
000170         88  CPO-IS-SHOOTING-STAR    VALUE 'SHOOTING-STAR'.
000180         88  CPO-IS-DOJI             VALUE 'DOJI'.
000190         88  CPO-IS-MORNING-STAR     VALUE 'MORNING-STAR'.
000200         88  CPO-IS-EVENING-STAR     VALUE 'EVENING-STAR'.
000210     05  CPO-FWD-1D-GROUP.
000220         10  CPO-FWD-1D-EXIST     PIC X(01).
000230             88  CPO-FWD-1D-PRESENT      VALUE 'Y'.
000240         10  CPO-FWD-1D-RETURN    PIC S9(02)V9(06).
000250     05  CPO-FWD-5D-GROUP.
000260         10  CPO-FWD-5D-EXIST     PIC X(01).
000270             88  CPO-FWD-5D-PRESENT      VALUE 'Y'.
000280         10  CPO-FWD-5D-RETURN    PIC S9(02)V9(06).
000290     05  CPO-FWD-10D-GROUP.
000300         10  CPO-FWD-10D-EXIST    PIC X(01).
000310             88  CPO-FWD-10D-PRESENT     VALUE 'Y'.
000320         10  CPO-FWD-10D-RETURN   PIC S9(02)V9(06).
000330     05  FILLER                   PIC X(10).
000340*-----------------------------------------------------------------*
000350 01  CBK-PATTERN-RAW-LINE         PIC X(80).
